000010******************************************************************        
000020* RECORD LAYOUT ... TIME-SLOT-RECORD                             *        
000030*        FILE      TIME-SLOTS                                   *         
000040*        ORG       RELATIVE, KEYED BY TS-ID AS RELATIVE NUMBER   *        
000050*        OWNER     AV SCHEDULING - PROJECTOR POOL                *        
000060* ... ONE RECORD PER REQUESTED MEETING TIME (SINGLE OR RECURRING)*        
000070******************************************************************        
000080* CHANGE HISTORY                                                          
000090*   1987-04-02  DRH  ORIGINAL LAYOUT FOR PROJECTOR POOL PROJECT   ORIGINAL
000100*   1999-01-11  JAW  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT, Y2K     
000110*                     NO CHANGE REQUIRED, SIGNED OFF                      
000120*   2011-06-20  MTK  WIDENED TS-RECUR-EVERY-MINS FROM 9(4) TO     WIDENED 
000130*                     9(6) PER CR-4471 (ALLOW MULTI-DAY INTERVAL)         
000140******************************************************************        
000150 01  TIME-SLOT-RECORD.                                                    
000160     05  TS-ID                    PIC 9(9).                               
000170     05  TS-START-MINUTE          PIC 9(6).                               
000180     05  TS-DURATION-MINS         PIC 9(5).                               
000190     05  TS-RECUR-EVERY-MINS      PIC 9(6).                               
000200     05  TS-RECUR-END-MINUTE      PIC 9(6).                               
000210     05  FILLER                   PIC X(02).                              
000220******************************************************************        
000230* FIELD COUNT IN THIS LAYOUT IS 5, RECORD WIDTH IS 34 BYTES      *        
000240******************************************************************        
