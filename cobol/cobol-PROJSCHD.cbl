000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PROJSCHD.                                                    
000030 AUTHOR. D R HALVORSEN.                                                   
000040 INSTALLATION. CAMPUS AV SCHEDULING SECTION.                              
000050 DATE-WRITTEN. 04/09/87.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY. NON-CONFIDENTIAL.                                              
000080********************************************************@SCPYRT**         
000090*                                                               *         
000100*  PROJSCHD - SHARED PROJECTOR POOL ALLOCATION ENGINE           *         
000110*                                                               *         
000120*  CALLED BY PROJDRV FOR EVERY FUNCTION AGAINST THE PROJECTOR   *         
000130*  POOL: LOAD THE SCHEDULE AT STARTUP, RESERVE, DELETE, UPDATE  *         
000140*  AN ALLOCATION, OR LIST ONE PROJECTOR'S BUSY SCHEDULE.        *         
000150*                                                               *         
000160*  OWNS THE TWO PERSISTED FILES (TIME-SLOTS, ALLOCATIONS) AND   *         
000170*  THE IN-MEMORY PER-PROJECTOR MINUTE-OF-YEAR OCCUPANCY TABLE.  *         
000180*  THIS PROGRAM IS NOT MARKED INITIAL - ITS WORKING-STORAGE,    *         
000190*  IN PARTICULAR THE OCCUPANCY TABLE AND THE ID COUNTERS, MUST  *         
000200*  SURVIVE FROM ONE CALL TO THE NEXT FOR THE LIFE OF THE RUN.   *         
000210*                                                               *         
000220********************************************************@ECPYRT**         
000230* CHANGE HISTORY                                                          
000240*-----------------------------------------------------------------        
000250* DATE        INIT  REQUEST    DESCRIPTION                                
000260*-----------------------------------------------------------------        
000270* 1987-04-09  DRH   AV-0001    ORIGINAL PROGRAM - SINGLE MEETING  AV-0001 
000280*                              RESERVE AND DELETE ONLY                    
000290* 1987-09-30  DRH   AV-0014    ADDED GET-PROJECTOR-SCHEDULE LOOKUPAV-0014 
000300* 1988-02-11  DRH   AV-0022    FIXED OFF-BY-ONE IN PS-212, HALF   AV-0022 
000310*                              OPEN INTERVAL WAS BEING TREATED            
000320*                              AS CLOSED ON BOTH ENDS                     
000330* 1991-07-19  RGP   AV-0088    ADDED RECURRING MEETING SUPPORT -  AV-0088 
000340*                              PS-220/PS-225/PS-235/PS-245                
000350* 1994-11-02  RGP   AV-0105    ADDED UPDATE-PROJECTOR (DELETE AND AV-0105 
000360*                              RE-RESERVE, WITH ROLLBACK)                 
000370* 1998-08-14  JAW   Y2K-0041   REVIEWED ALL DATE/MINUTE FIELDS -  Y2K-0041
000380*                              MINUTE-OF-YEAR ARITHMETIC ONLY,            
000390*                              NO CENTURY-SENSITIVE FIELDS FOUND          
000400* 1999-01-11  JAW   Y2K-0041   SIGNED OFF, NO CHANGE REQUIRED     Y2K-0041
000410* 2003-10-08  RGP   AV-0160    AL-TEAM-ID NOW CARRIED IN THE      AV-0160 
000420*                              JOINED SLOT FOR CHARGEBACK REPORTS         
000430* 2009-05-04  MTK   AV-0201    NEXT-AVAILABLE-TIME SEARCH (RULE 6)AV-0201 
000440*                              REWRITTEN - OLD VERSION SCANNED IN         
000450*                              5-MINUTE STEPS AND MISSED SHORT            
000460*                              GAPS, NOW STEPS ONE MINUTE AT A            
000470*                              TIME                                       
000480* 2011-06-20  MTK   AV-0230    RECURRENCE INTERVAL WIDENED TO     AV-0230 
000490*                              9(6) MINUTES, SEE PROJTSLT,                
000500*                              CR-4471                                    
000510* 2014-02-17  MTK   CR-5180    ADDED THE SCHEDULE-LOOKUP FUNCTION CR-5180 
000520*                              AND THE DAY-SKIP OPTIMISATION IN           
000530*                              PS-610/PS-620 FOR LARGER POOLS             
000540*-----------------------------------------------------------------        
000550 ENVIRONMENT DIVISION.                                                    
000560 CONFIGURATION SECTION.                                                   
000570 SOURCE-COMPUTER. IBM-370.                                                
000580 OBJECT-COMPUTER. IBM-370.                                                
000590 SPECIAL-NAMES.                                                           
000600     C01 IS TOP-OF-FORM                                                   
000610     UPSI-0 IS PS-TRACE-ON                                                
000620         ON STATUS IS PS-TRACE-ON                                         
000630         OFF STATUS IS PS-TRACE-OFF                                       
000640     CLASS PS-ACTION-CODE IS "L" "R" "D" "U" "S".                         
000650                                                                          
000660 INPUT-OUTPUT SECTION.                                                    
000670 FILE-CONTROL.                                                            
000680     SELECT TIME-SLOTS-FILE ASSIGN TO TIMESLOT                            
000690         ORGANIZATION IS RELATIVE                                         
000700         ACCESS MODE IS DYNAMIC                                           
000710         RELATIVE KEY IS WS-TS-REL-KEY                                    
000720         FILE STATUS IS WS-TS-FILE-STATUS.                                
000730                                                                          
000740     SELECT ALLOCATIONS-FILE ASSIGN TO ALLOCATN                           
000750         ORGANIZATION IS RELATIVE                                         
000760         ACCESS MODE IS DYNAMIC                                           
000770         RELATIVE KEY IS WS-AL-REL-KEY                                    
000780         FILE STATUS IS WS-AL-FILE-STATUS.                                
000790                                                                          
000800 DATA DIVISION.                                                           
000810 FILE SECTION.                                                            
000820 FD  TIME-SLOTS-FILE                                                      
000830     RECORDING MODE IS F.                                                 
000840 COPY PROJTSLT.                                                           
000850                                                                          
000860 FD  ALLOCATIONS-FILE                                                     
000870     RECORDING MODE IS F.                                                 
000880 COPY PROJALOC.                                                           
000890                                                                          
000900 WORKING-STORAGE SECTION.                                                 
000910*----------------------------------------------------------------*        
000920* BUSINESS RULE CONSTANTS (RULES 1, 2 AND 6)                              
000930*----------------------------------------------------------------*        
000940 77  PS-NUM-PROJECTORS        PIC 9(1)   COMP VALUE 3.                    
000950 77  PS-MAX-PROJECTOR-ID      PIC 9(1)   COMP VALUE 2.                    
000960 77  PS-MINUTES-PER-YEAR      PIC 9(6)   COMP VALUE 525600.               
000970 77  PS-NUM-SUGGEST-MINUTES   PIC 9(3)   COMP VALUE 120.                  
000980                                                                          
000990*----------------------------------------------------------------*        
001000* ID GENERATION (RULE 7) AND RELATIVE-FILE KEYS                           
001010*----------------------------------------------------------------*        
001020* NEXT-ID COUNTERS - SEEDED AT STARTUP BY PS-100 FROM THE HIGHEST         
001030* ID FOUND ON FILE, THEN BUMPED BY PS-350/PS-360 ON EVERY WRITE.          
001040 77  PS-NEXT-TS-ID            PIC 9(9)   COMP VALUE 1.                    
001050 77  PS-NEXT-AL-ID            PIC 9(9)   COMP VALUE 1.                    
001060* HIGH-WATER MARKS SEEN DURING THE PS-100 RELOAD SCAN.                    
001070 77  PS-MAX-TS-ID-SEEN        PIC 9(9)   COMP VALUE 0.                    
001080 77  PS-MAX-AL-ID-SEEN        PIC 9(9)   COMP VALUE 0.                    
001090* THE ID JUST HANDED OUT BY PS-350/PS-360, FOR THE WRITE THAT             
001100* FOLLOWS.                                                                
001110 77  PS-NEW-TS-ID             PIC 9(9)   COMP VALUE 0.                    
001120 77  PS-NEW-AL-ID             PIC 9(9)   COMP VALUE 0.                    
001130* RELATIVE-FILE KEYS AND STATUS BYTES FOR THE TWO PERSISTED FILES.        
001140 77  WS-TS-REL-KEY            PIC 9(9)   COMP VALUE 0.                    
001150 77  WS-AL-REL-KEY            PIC 9(9)   COMP VALUE 0.                    
001160 77  WS-TS-FILE-STATUS        PIC X(02)  VALUE '00'.                      
001170 77  WS-AL-FILE-STATUS        PIC X(02)  VALUE '00'.                      
001180                                                                          
001190*----------------------------------------------------------------*        
001200* SCAN/SELECTION WORK FIELDS                                              
001210*----------------------------------------------------------------*        
001220* -1 MEANS "NO PROJECTOR FOUND YET" - SIGNED SO IT CANNOT BE              
001230* CONFUSED WITH A REAL PROJECTOR ID (0-2).                                
001240 77  PS-FOUND-PROJ            PIC S9(2)  COMP VALUE -1.                   
001250* SUBSCRIPTS FOR THE PROJECTOR AND MINUTE DIMENSIONS OF THE               
001260* AVAILABILITY TABLE - SEE THE "+ 1" NOTE ON PS-213 BELOW.                
001270 77  PS-PROJ-IX               PIC 9(1)   COMP VALUE 0.                    
001280 77  PS-CHECK-PROJ-ID         PIC 9(1)   COMP VALUE 0.                    
001290 77  PS-VALIDATE-ID           PIC 9(1)   COMP VALUE 0.                    
001300 77  PS-MIN-IX                PIC 9(6)   COMP VALUE 0.                    
001310* OFFSETS USED BY THE SCHEDULE-LOOKUP DAY/MINUTE SCAN AND THE             
001320* NEXT-AVAILABLE-TIME PROBE.                                              
001330 77  PS-MIN-OFFSET            PIC 9(4)   COMP VALUE 0.                    
001340 77  PS-PROBE-OFFSET          PIC 9(3)   COMP VALUE 0.                    
001350 77  PS-DAY-IX                PIC 9(3)   COMP VALUE 0.                    
001360 77  PS-DAY-BASE-MIN          PIC 9(6)   COMP VALUE 0.                    
001370 77  PS-ABS-MIN               PIC 9(6)   COMP VALUE 0.                    
001380 77  PS-RUN-START             PIC 9(6)   COMP VALUE 0.                    
001390                                                                          
001400* ALL SEVEN WORKING SWITCHES FOR THIS PROGRAM, ONE BYTE EACH WITH         
001410* A PAIR OF 88-LEVELS - THE SHOP'S USUAL Y/N SWITCH STYLE RATHER          
001420* THAN A SEPARATE 77 PER FLAG.                                            
001430 01  PS-SWITCHES.                                                         
001440*    END OF ALLOCATIONS-FILE ON THE PS-100 RELOAD SCAN.                   
001450     05  PS-AL-EOF-SW             PIC X(01) VALUE 'N'.                    
001460         88  PS-AL-EOF                    VALUE 'Y'.                      
001470         88  PS-AL-NOT-EOF                VALUE 'N'.                      
001480*    RULE 10 - IS PS-VALIDATE-ID A REAL PROJECTOR (0-2)?                  
001490     05  PS-PROJ-ID-SW            PIC X(01) VALUE 'N'.                    
001500         88  PS-PROJ-ID-VALID             VALUE 'Y'.                      
001510         88  PS-PROJ-ID-INVALID           VALUE 'N'.                      
001520*    RESULT OF THE PS-212 SINGLE-INTERVAL SCAN.                           
001530     05  PS-INTERVAL-FREE-SW      PIC X(01) VALUE 'N'.                    
001540         88  PS-INTERVAL-IS-FREE          VALUE 'Y'.                      
001550         88  PS-INTERVAL-NOT-FREE         VALUE 'N'.                      
001560*    RESULT OF THE PS-225 THREE-PART OCCURRENCE GUARD.                    
001570     05  PS-OCC-RANGE-SW          PIC X(01) VALUE 'N'.                    
001580         88  PS-OCC-IN-RANGE              VALUE 'Y'.                      
001590         88  PS-OCC-NOT-IN-RANGE          VALUE 'N'.                      
001600*    WHETHER EVERY OCCURRENCE TESTED SO FAR BY PS-229 CAME BACK           
001610*    FREE FOR THE PROJECTOR UNDER TEST.                                   
001620     05  PS-ALL-FREE-SW           PIC X(01) VALUE 'N'.                    
001630         88  PS-WK-ALL-FREE               VALUE 'Y'.                      
001640         88  PS-WK-NOT-ALL-FREE           VALUE 'N'.                      
001650*    RULE 6 - DID THE NEXT-AVAILABLE-TIME PROBE LOOP TURN UP A            
001660*    USABLE OFFSET?                                                       
001670     05  PS-SUGGEST-SW            PIC X(01) VALUE 'N'.                    
001680         88  PS-SUGGEST-FOUND             VALUE 'Y'.                      
001690         88  PS-SUGGEST-NOT-FOUND         VALUE 'N'.                      
001700*    RULE 10 - IS THE SCHEDULE-LOOKUP SCAN CURRENTLY INSIDE A RUN         
001710*    OF BUSY MINUTES?                                                     
001720     05  PS-RUN-SW                PIC X(01) VALUE 'N'.                    
001730         88  PS-IN-RUN                    VALUE 'Y'.                      
001740         88  PS-NOT-IN-RUN                VALUE 'N'.                      
001750     05  FILLER                   PIC X(01).                              
001760                                                                          
001770*----------------------------------------------------------------*        
001780* PARAMETER AREA SHARED BY THE SELECTION/MARK/FREE PARAGRAPHS -           
001790* EVERY CALLER LOADS PS-WK-START/PS-WK-DURATION (AND, FOR A               
001800* RECURRING REQUEST, PS-WK-RECUR-EVERY/PS-WK-RECUR-END) BEFORE            
001810* PERFORMING PS-210/PS-220/PS-230/PS-235/PS-240/PS-245.                   
001820*----------------------------------------------------------------*        
001830 01  PS-MARK-PARMS.                                                       
001840     05  PS-WK-PROJECTOR-ID       PIC 9(1).                               
001850     05  PS-WK-START              PIC 9(6).                               
001860     05  PS-WK-END                PIC 9(6).                               
001870     05  PS-WK-DURATION           PIC 9(5).                               
001880     05  PS-WK-RECUR-EVERY        PIC 9(6).                               
001890     05  PS-WK-RECUR-END          PIC 9(6).                               
001900*    ONE OCCURRENCE'S WINDOW, COMPUTED AND STEPPED FORWARD BY             
001910*    PS-225-OCCURRENCE-CHECK.                                             
001920     05  PS-WK-OCC-START          PIC 9(6).                               
001930     05  PS-WK-OCC-END            PIC 9(6).                               
001940     05  FILLER                   PIC X(02).                              
001950                                                                          
001960*----------------------------------------------------------------*        
001970* PROJECTOR-AVAILABILITY (NOT PERSISTED) - RULE 1 X RULE 2                
001980* ONE BYTE PER MINUTE OF THE SCHEDULING YEAR, PER PROJECTOR.              
001990* 'F' = FREE, 'B' = BUSY.  3 X 525600 = 1,576,800 BYTES.                  
002000*----------------------------------------------------------------*        
002010 01  PS-AVAILABILITY.                                                     
002020     05  PS-PROJ-AVAIL OCCURS 3 TIMES.                                    
002030         10  PS-MINUTE-STATUS PIC X(01) OCCURS 525600 TIMES.              
002040             88  PS-MINUTE-FREE               VALUE 'F'.                  
002050             88  PS-MINUTE-BUSY                VALUE 'B'.                 
002060     05  FILLER                   PIC X(01).                              
002070                                                                          
002080* FLAT BYTE-STRING VIEW OF THE SAME STORAGE - USED ONLY TO CLEAR          
002090* THE WHOLE TABLE IN ONE MOVE AT STARTUP (PS-110).                        
002100 01  PS-AVAIL-FLAT REDEFINES PS-AVAILABILITY.                             
002110     05  PS-AVAIL-ALL-BYTES       PIC X(1576800).                         
002120                                                                          
002130* ONE-DAY-CHUNK VIEW OF THE SAME STORAGE - LETS PS-610 SKIP A             
002140* WHOLLY-FREE DAY WITH ONE COMPARE INSTEAD OF 1440.                       
002150 01  PS-AVAIL-BY-DAY REDEFINES PS-AVAILABILITY.                           
002160     05  PS-DAY-AVAIL OCCURS 3 TIMES.                                     
002170         10  PS-DAY-STATUS PIC X(1440) OCCURS 365 TIMES.                  
002180                                                                          
002190*----------------------------------------------------------------*        
002200* REMEMBERED ORIGINAL BOOKING, FOR UPDATE-PROJECTOR ROLLBACK              
002210* (RULE 9).  THE TRACE VIEW IS ONLY USED FOR THE UPSI-0 DISPLAY.          
002220*----------------------------------------------------------------*        
002230 01  PS-OLD-SLOT-SAVE.                                                    
002240*    THE OLD TIME-SLOT'S TIMING AND RECURRENCE, CARRIED SO PS-520         
002250*    CAN RE-REQUEST THE IDENTICAL BOOKING IF THE NEW ONE FAILS.           
002260     05  PS-OLD-START             PIC 9(6).                               
002270     05  PS-OLD-DURATION          PIC 9(5).                               
002280     05  PS-OLD-RECUR-EVERY       PIC 9(6).                               
002290     05  PS-OLD-RECUR-END         PIC 9(6).                               
002300     05  PS-OLD-TEAM-ID           PIC 9(5).                               
002310*    KEPT FOR THE UPSI-0 TRACE DISPLAY ONLY - NOT NEEDED TO DRIVE         
002320*    THE ROLLBACK ITSELF, SINCE PS-520 RE-REQUESTS RATHER THAN            
002330*    RE-WRITES THE ORIGINAL RECORD.                                       
002340     05  PS-OLD-PROJECTOR-ID      PIC 9(1).                               
002350     05  PS-OLD-TS-ID             PIC 9(9).                               
002360     05  PS-OLD-AL-ID             PIC 9(9).                               
002370     05  FILLER                   PIC X(03).                              
002380 01  PS-OLD-SLOT-TRACE REDEFINES PS-OLD-SLOT-SAVE.                        
002390     05  PS-OLD-SLOT-TEXT         PIC X(49).                              
002400     05  FILLER                   PIC X(01).                              
002410                                                                          
002420 LINKAGE SECTION.                                                         
002430 COPY PROJLINK.                                                           
002440                                                                          
002450 PROCEDURE DIVISION USING PROJ-LINKAGE.                                   
002460                                                                          
002470* SINGLE ENTRY POINT - PROJDRV CALLS THIS PROGRAM ONCE PER                
002480* REQUEST RECORD, PASSING THE FUNCTION CODE AND PARAMETERS IN             
002490* PROJ-LINKAGE AND GETTING THE SAME AREA BACK WITH THE RESULT             
002500* STATUS AND ANY OUTPUT FIELDS FILLED IN.  PS-ACTION-CODE (THE            
002510* CLASS TEST IN SPECIAL-NAMES ABOVE) CATCHES A GARBLED FUNCTION           
002520* CODE BEFORE THE EVALUATE EVEN LOOKS AT IT.                              
002530 PS-000-MAIN SECTION.                                                     
002540 PS-000-MAIN-PARA.                                                        
002550     IF PL-FUNCTION-CODE IS NOT PS-ACTION-CODE                            
002560         SET PL-ST-INVALID TO TRUE                                        
002570     ELSE                                                                 
002580         EVALUATE TRUE                                                    
002590             WHEN PL-FN-LOAD                                              
002600                 PERFORM PS-100-LOAD-SCHEDULE THRU PS-100-EXIT            
002610             WHEN PL-FN-RESERVE                                           
002620                 PERFORM PS-300-REQUEST-PROJECTOR THRU PS-300-EXIT        
002630             WHEN PL-FN-DELETE                                            
002640                 PERFORM PS-400-DELETE-PROJECTOR THRU PS-400-EXIT         
002650             WHEN PL-FN-UPDATE                                            
002660                 PERFORM PS-500-UPDATE-PROJECTOR THRU PS-500-EXIT         
002670             WHEN PL-FN-LOOKUP                                            
002680                 PERFORM PS-600-GET-SCHEDULE THRU PS-600-EXIT             
002690             WHEN OTHER                                                   
002700                 SET PL-ST-INVALID TO TRUE                                
002710         END-EVALUATE                                                     
002720     END-IF.                                                              
002730     GOBACK.                                                              
002740                                                                          
002750*----------------------------------------------------------------*        
002760* LOAD-SCHEDULE (BATCH FLOW) - CALLED ONCE BY PROJDRV BEFORE ANY          
002770* REQUEST IS PROCESSED, TO REBUILD THE IN-MEMORY AVAILABILITY             
002780* TABLE FROM THE TWO PERSISTED FILES LEFT OVER FROM THE LAST RUN.         
002790* TS-START-MINUTE IS ALWAYS A MINUTE OF *THIS* SCHEDULING YEAR            
002800* (0 THRU 525599 - SEE PROJTSLT) BECAUSE NOTHING EVER WRITES A            
002810* TIME-SLOT RECORD OUTSIDE THAT RANGE, SO EVERY NON-RECURRING             
002820* RECORD ON FILE IS IN-YEAR BY CONSTRUCTION AND NONE NEED BE              
002830* SKIPPED ON RELOAD.                                                      
002840*----------------------------------------------------------------*        
002850 PS-100-LOAD-SCHEDULE SECTION.                                            
002860 PS-100-LOAD-SCHEDULE-PARA.                                               
002870*    OPEN (OR CREATE, IF THIS IS A BRAND NEW INSTALLATION) BOTH           
002880*    RELATIVE FILES, THEN SCAN ALLOCATIONS TOP TO BOTTOM.                 
002890     PERFORM PS-105-OPEN-FILES THRU PS-105-EXIT.                          
002900     PERFORM PS-110-CLEAR-AVAILABILITY THRU PS-110-EXIT.                  
002910     MOVE 0 TO PS-MAX-TS-ID-SEEN PS-MAX-AL-ID-SEEN.                       
002920     SET PS-AL-NOT-EOF TO TRUE.                                           
002930     PERFORM PS-120-READ-NEXT-ALLOCATION THRU PS-120-EXIT                 
002940         UNTIL PS-AL-EOF.                                                 
002950*    THE NEXT ID TO HAND OUT IS ONE PAST THE HIGHEST ID SEEN ON           
002960*    FILE - THIS IS HOW PS-350/PS-360 PICK UP NUMBERING WHERE THE         
002970*    PRIOR RUN LEFT OFF, EVEN IF SOME MIDDLE IDS WERE DELETED.            
002980     COMPUTE PS-NEXT-TS-ID = PS-MAX-TS-ID-SEEN + 1.                       
002990     COMPUTE PS-NEXT-AL-ID = PS-MAX-AL-ID-SEEN + 1.                       
003000 PS-100-EXIT.                                                             
003010     EXIT.                                                                
003020                                                                          
003030* OPEN-OR-CREATE IDIOM - A FILE STATUS OF '35' ON THE INPUT OPEN          
003040* MEANS THE DATA SET DOES NOT YET EXIST (FIRST RUN AGAINST A NEW          
003050* POOL), SO WE OPEN IT OUTPUT ONCE TO LAY DOWN AN EMPTY FILE AND          
003060* RE-OPEN I-O FOR THE RUN.  A NORMAL OPEN JUST CLOSES AND RE-OPENS        
003070* I-O SO BOTH PATHS LEAVE THE FILE POSITIONED THE SAME WAY.               
003080 PS-105-OPEN-FILES.                                                       
003090     OPEN INPUT TIME-SLOTS-FILE.                                          
003100     IF WS-TS-FILE-STATUS = '35'                                          
003110         OPEN OUTPUT TIME-SLOTS-FILE                                      
003120         CLOSE TIME-SLOTS-FILE                                            
003130     ELSE                                                                 
003140         CLOSE TIME-SLOTS-FILE                                            
003150     END-IF.                                                              
003160     OPEN I-O TIME-SLOTS-FILE.                                            
003170                                                                          
003180     OPEN INPUT ALLOCATIONS-FILE.                                         
003190     IF WS-AL-FILE-STATUS = '35'                                          
003200         OPEN OUTPUT ALLOCATIONS-FILE                                     
003210         CLOSE ALLOCATIONS-FILE                                           
003220     ELSE                                                                 
003230         CLOSE ALLOCATIONS-FILE                                           
003240     END-IF.                                                              
003250     OPEN I-O ALLOCATIONS-FILE.                                           
003260 PS-105-EXIT.                                                             
003270     EXIT.                                                                
003280                                                                          
003290* ONE MOVE OF ALL 'F' THROUGH THE FLAT REDEFINE CLEARS ALL THREE          
003300* PROJECTORS' TABLES IN ONE SWEEP - FAR CHEAPER THAN LOOPING              
003310* 1,576,800 TIMES THROUGH THE SUBSCRIPTED VIEW.                           
003320 PS-110-CLEAR-AVAILABILITY.                                               
003330     MOVE ALL 'F' TO PS-AVAIL-ALL-BYTES.                                  
003340 PS-110-EXIT.                                                             
003350     EXIT.                                                                
003360                                                                          
003370* SEQUENTIAL SCAN OF ALLOCATIONS-FILE FROM THE FRONT.  AT END             
003380* BRANCHES PAST THE BODY TO THE EOF SWITCH THE WAY THE SHOP HAS           
003390* ALWAYS CODED A READ LOOP - SEE DFSSAM1 FOR THE SAME PATTERN.            
003400 PS-120-READ-NEXT-ALLOCATION.                                             
003410     READ ALLOCATIONS-FILE NEXT RECORD                                    
003420         AT END                                                           
003430             GO TO PS-120-EOF                                             
003440     END-READ.                                                            
003450     IF AL-ID > PS-MAX-AL-ID-SEEN                                         
003460         MOVE AL-ID TO PS-MAX-AL-ID-SEEN                                  
003470     END-IF.                                                              
003480     PERFORM PS-130-READ-MATCHING-TIME-SLOT THRU PS-130-EXIT.             
003490     GO TO PS-120-EXIT.                                                   
003500 PS-120-EOF.                                                              
003510     SET PS-AL-EOF TO TRUE.                                               
003520 PS-120-EXIT.                                                             
003530     EXIT.                                                                
003540                                                                          
003550* EVERY ALLOCATION RECORD POINTS AT EXACTLY ONE TIME-SLOT RECORD          
003560* BY RELATIVE KEY (AL-TIME-SLOT-ID) - THIS IS THE JOIN.  AN               
003570* INVALID KEY HERE WOULD MEAN A DANGLING POINTER LEFT BY SOME             
003580* EARLIER ABEND; SUCH A RECORD IS SIMPLY SKIPPED ON RELOAD RATHER         
003590* THAN HALTING THE WHOLE BATCH.                                           
003600 PS-130-READ-MATCHING-TIME-SLOT.                                          
003610     MOVE AL-TIME-SLOT-ID TO WS-TS-REL-KEY.                               
003620     READ TIME-SLOTS-FILE                                                 
003630         INVALID KEY                                                      
003640             MOVE '23' TO WS-TS-FILE-STATUS                               
003650     END-READ.                                                            
003660     IF WS-TS-FILE-STATUS = '00'                                          
003670         IF TS-ID > PS-MAX-TS-ID-SEEN                                     
003680             MOVE TS-ID TO PS-MAX-TS-ID-SEEN                              
003690         END-IF                                                           
003700         PERFORM PS-140-MARK-LOAD-BUSY THRU PS-140-EXIT                   
003710     END-IF.                                                              
003720 PS-130-EXIT.                                                             
003730     EXIT.                                                                
003740                                                                          
003750* MARKS THE AVAILABILITY TABLE BUSY FOR ONE JOINED ALLOCATION/            
003760* TIME-SLOT PAIR READ BACK OFF THE PERSISTED FILES AT STARTUP.            
003770* THE NON-RECURRING BRANCH GUARDS THE COMPUTED END AGAINST THE            
003780* TOP OF THE SCHEDULING YEAR BEFORE MARKING - THE SAME GUARD              
003790* PS-321 USES ON THE SUGGESTION SEARCH - SO A RECORD CARRYING A           
003800* START/DURATION PAIR THAT WOULD RUN PAST MINUTE 525599 CANNOT            
003810* DRIVE PS-231 TO SUBSCRIPT PS-MINUTE-STATUS OFF THE END OF ITS           
003820* 525600-ENTRY OCCURS TABLE.  THE RECURRING BRANCH NEEDS NO SUCH          
003830* GUARD HERE BECAUSE PS-225-OCCURRENCE-CHECK ALREADY ENFORCES THE         
003840* SAME UPPER BOUND, OCCURRENCE BY OCCURRENCE, INSIDE PS-235.              
003850 PS-140-MARK-LOAD-BUSY.                                                   
003860     MOVE AL-PROJECTOR-ID TO PS-WK-PROJECTOR-ID.                          
003870     MOVE TS-START-MINUTE TO PS-WK-START.                                 
003880     MOVE TS-DURATION-MINS TO PS-WK-DURATION.                             
003890     IF TS-RECUR-EVERY-MINS = 0                                           
003900         COMPUTE PS-WK-END = PS-WK-START + PS-WK-DURATION                 
003910         IF PS-WK-END <= PS-MINUTES-PER-YEAR                              
003920             PERFORM PS-230-MARK-INTERVAL THRU PS-230-EXIT                
003930         END-IF                                                           
003940     ELSE                                                                 
003950         MOVE TS-RECUR-EVERY-MINS TO PS-WK-RECUR-EVERY                    
003960         MOVE TS-RECUR-END-MINUTE TO PS-WK-RECUR-END                      
003970         PERFORM PS-235-MARK-RECUR THRU PS-235-EXIT                       
003980     END-IF.                                                              
003990 PS-140-EXIT.                                                             
004000     EXIT.                                                                
004010                                                                          
004020*----------------------------------------------------------------*        
004030* RULE 10 - OUT-OF-RANGE PROJECTOR ID REJECTED                            
004040*----------------------------------------------------------------*        
004050* PROJECTOR IDS ARE 0 THRU PS-MAX-PROJECTOR-ID (2) - THREE UNITS,         
004060* RULE 1.  ANYTHING OUTSIDE THAT IS A BAD REQUEST, NEVER A                
004070* PROGRAM ABEND; THE CALLER DECIDES WHAT TO DO WITH THE 88.               
004080 PS-050-VALIDATE-PROJECTOR-ID.                                            
004090     IF PS-VALIDATE-ID > PS-MAX-PROJECTOR-ID                              
004100         SET PS-PROJ-ID-INVALID TO TRUE                                   
004110     ELSE                                                                 
004120         SET PS-PROJ-ID-VALID TO TRUE                                     
004130     END-IF.                                                              
004140 PS-050-EXIT.                                                             
004150     EXIT.                                                                
004160                                                                          
004170*----------------------------------------------------------------*        
004180* NON-RECURRING PROJECTOR SELECTION (RULE 3) - FINDS THE FIRST            
004190* PROJECTOR, LOWEST ID FIRST, THAT IS FREE FOR THE WHOLE                  
004200* PS-WK-START THRU PS-WK-END INTERVAL (HALF-OPEN - PS-WK-END              
004210* ITSELF IS NOT TESTED, ONLY MINUTES UP TO BUT NOT INCLUDING IT).         
004220*----------------------------------------------------------------*        
004230 PS-210-FIND-PROJECTOR.                                                   
004240     MOVE -1 TO PS-FOUND-PROJ.                                            
004250     PERFORM PS-211-TEST-ONE-PROJECTOR THRU PS-211-EXIT                   
004260         VARYING PS-PROJ-IX FROM 0 BY 1                                   
004270         UNTIL PS-PROJ-IX > PS-MAX-PROJECTOR-ID                           
004280            OR PS-FOUND-PROJ NOT = -1.                                    
004290 PS-210-EXIT.                                                             
004300     EXIT.                                                                
004310                                                                          
004320* ONE CANDIDATE PROJECTOR - KEEP ITS INDEX IF THE WHOLE INTERVAL          
004330* COMES BACK FREE.                                                        
004340 PS-211-TEST-ONE-PROJECTOR.                                               
004350     PERFORM PS-212-CHECK-INTERVAL-FREE THRU PS-212-EXIT.                 
004360     IF PS-INTERVAL-IS-FREE                                               
004370         MOVE PS-PROJ-IX TO PS-FOUND-PROJ                                 
004380     END-IF.                                                              
004390 PS-211-EXIT.                                                             
004400     EXIT.                                                                
004410                                                                          
004420* WALK EVERY MINUTE IN THE INTERVAL FOR THE PROJECTOR CURRENTLY           
004430* UNDER TEST, BAILING OUT AS SOON AS ONE BUSY MINUTE TURNS UP -           
004440* NO POINT SCANNING A LONG MEETING MINUTE BY MINUTE ONCE IT HAS           
004450* ALREADY FAILED.                                                         
004460 PS-212-CHECK-INTERVAL-FREE.                                              
004470     SET PS-INTERVAL-IS-FREE TO TRUE.                                     
004480     PERFORM PS-213-TEST-ONE-MINUTE THRU PS-213-EXIT                      
004490         VARYING PS-MIN-IX FROM PS-WK-START BY 1                          
004500         UNTIL PS-MIN-IX >= PS-WK-END                                     
004510            OR PS-INTERVAL-NOT-FREE.                                      
004520 PS-212-EXIT.                                                             
004530     EXIT.                                                                
004540                                                                          
004550* SUBSCRIPTS ARE CARRIED ZERO-BASED IN WORKING-STORAGE (PROJECTOR         
004560* 0-2, MINUTE 0-525599) BUT OCCURS TABLES ARE ONE-BASED, HENCE THE        
004570* "+ 1" ON BOTH SUBSCRIPTS EVERYWHERE THIS TABLE IS TOUCHED.              
004580 PS-213-TEST-ONE-MINUTE.                                                  
004590     IF PS-MINUTE-BUSY(PS-PROJ-IX + 1, PS-MIN-IX + 1)                     
004600         SET PS-INTERVAL-NOT-FREE TO TRUE                                 
004610     END-IF.                                                              
004620 PS-213-EXIT.                                                             
004630     EXIT.                                                                
004640                                                                          
004650*----------------------------------------------------------------*        
004660* RECURRING PROJECTOR SELECTION (RULE 4) - SHARES THE PS-225              
004670* OCCURRENCE GUARD WITH THE RECURRING MARK/FREE PARAGRAPHS                
004680* (RULE 5).  A PROJECTOR ONLY QUALIFIES IF IT IS FREE FOR *EVERY*         
004690* OCCURRENCE OF THE RECURRING MEETING, NOT JUST THE FIRST ONE.            
004700*----------------------------------------------------------------*        
004710 PS-220-FIND-PROJECTOR-RECUR.                                             
004720     MOVE -1 TO PS-FOUND-PROJ.                                            
004730     MOVE PS-WK-START TO PS-WK-OCC-START.                                 
004740     PERFORM PS-225-OCCURRENCE-CHECK THRU PS-225-EXIT.                    
004750     IF PS-OCC-IN-RANGE                                                   
004760         PERFORM PS-228-TEST-PROJECTOR-ALL-OCC THRU PS-228-EXIT           
004770             VARYING PS-PROJ-IX FROM 0 BY 1                               
004780             UNTIL PS-PROJ-IX > PS-MAX-PROJECTOR-ID                       
004790                OR PS-FOUND-PROJ NOT = -1                                 
004800     END-IF.                                                              
004810 PS-220-EXIT.                                                             
004820     EXIT.                                                                
004830                                                                          
004840* THE THREE-PART RECURRING-OCCURRENCE GUARD (RULES 2 AND 4) - AN          
004850* OCCURRENCE IS ONLY IN RANGE WHEN ALL THREE HOLD:                        
004860*   (A) THE OCCURRENCE STARTS AFTER THE SCHEDULING YEAR STARTS            
004870*       (MINUTE 0 ITSELF NEVER QUALIFIES AS AN OCCURRENCE START);         
004880*   (B) THE OCCURRENCE STARTS BEFORE THE RECURRENCE END MINUTE            
004890*       CARRIED ON THE REQUEST/TIME-SLOT RECORD; AND                      
004900*   (C) THE OCCURRENCE'S COMPUTED END FALLS BEFORE THE TOP OF THE         
004910*       SCHEDULING YEAR, SO IT CANNOT DRIVE A MARK/FREE/TEST PAST         
004920*       THE LAST ENTRY OF THE AVAILABILITY TABLE.                         
004930* CALLED REPEATEDLY BY PS-220/228/229/235/236/245/246 TO STEP AN          
004940* OCCURRENCE FORWARD BY PS-WK-RECUR-EVERY MINUTES AT A TIME UNTIL         
004950* IT FALLS OUT OF RANGE.                                                  
004960 PS-225-OCCURRENCE-CHECK.                                                 
004970     COMPUTE PS-WK-OCC-END = PS-WK-OCC-START + PS-WK-DURATION.            
004980     IF PS-WK-OCC-START > 0                                               
004990        AND PS-WK-OCC-START < PS-WK-RECUR-END                             
005000        AND PS-WK-OCC-END < PS-MINUTES-PER-YEAR                           
005010         SET PS-OCC-IN-RANGE TO TRUE                                      
005020     ELSE                                                                 
005030         SET PS-OCC-NOT-IN-RANGE TO TRUE                                  
005040     END-IF.                                                              
005050 PS-225-EXIT.                                                             
005060     EXIT.                                                                
005070                                                                          
005080* ONE CANDIDATE PROJECTOR, RECURRING CASE - KEEP ITS INDEX ONLY IF        
005090* PS-229 FINDS NO OCCURRENCE WHERE IT IS BUSY.                            
005100 PS-228-TEST-PROJECTOR-ALL-OCC.                                           
005110     MOVE PS-WK-START TO PS-WK-OCC-START.                                 
005120     SET PS-WK-ALL-FREE TO TRUE.                                          
005130     PERFORM PS-225-OCCURRENCE-CHECK THRU PS-225-EXIT.                    
005140     PERFORM PS-229-CHECK-ONE-OCC-FREE THRU PS-229-EXIT                   
005150         UNTIL (PS-OCC-NOT-IN-RANGE) OR PS-WK-NOT-ALL-FREE.               
005160     IF PS-WK-ALL-FREE                                                    
005170         MOVE PS-PROJ-IX TO PS-FOUND-PROJ                                 
005180     END-IF.                                                              
005190 PS-228-EXIT.                                                             
005200     EXIT.                                                                
005210                                                                          
005220* TEST ONE OCCURRENCE'S INTERVAL (BY BORROWING PS-212, THE SAME           
005230* SINGLE-INTERVAL SCAN THE NON-RECURRING PATH USES), THEN STEP            
005240* THE OCCURRENCE FORWARD ONE RECURRENCE INTERVAL AND RE-CHECK THE         
005250* GUARD SO THE CALLING UNTIL CONDITION CAN SEE WHETHER THERE IS A         
005260* NEXT OCCURRENCE TO LOOK AT.                                             
005270 PS-229-CHECK-ONE-OCC-FREE.                                               
005280     MOVE PS-WK-OCC-START TO PS-WK-START.                                 
005290     MOVE PS-WK-OCC-END TO PS-WK-END.                                     
005300     PERFORM PS-212-CHECK-INTERVAL-FREE THRU PS-212-EXIT.                 
005310     IF PS-INTERVAL-NOT-FREE                                              
005320         SET PS-WK-NOT-ALL-FREE TO TRUE                                   
005330     END-IF.                                                              
005340     ADD PS-WK-RECUR-EVERY TO PS-WK-OCC-START.                            
005350     PERFORM PS-225-OCCURRENCE-CHECK THRU PS-225-EXIT.                    
005360 PS-229-EXIT.                                                             
005370     EXIT.                                                                
005380                                                                          
005390*----------------------------------------------------------------*        
005400* MARK / FREE - SINGLE OCCURRENCE (RULE 5).  THESE TWO PARAGRAPHS         
005410* ARE THE ONLY PLACES IN THE WHOLE PROGRAM THAT ACTUALLY CHANGE           
005420* PS-MINUTE-STATUS - EVERYTHING ELSE (PS-210/PS-220 AND THEIR             
005430* HELPERS) ONLY EVER READS IT.  BOTH RE-VALIDATE THE PROJECTOR ID         
005440* THROUGH PS-050 BEFORE TOUCHING THE TABLE, EVEN THOUGH EVERY             
005450* CALLER SHOULD ALREADY HAVE A GOOD ID BY THIS POINT, BECAUSE A           
005460* BAD SUBSCRIPT HERE WOULD CORRUPT SOME OTHER PROJECTOR'S ROW.            
005470*----------------------------------------------------------------*        
005480 PS-230-MARK-INTERVAL.                                                    
005490     MOVE PS-WK-PROJECTOR-ID TO PS-VALIDATE-ID.                           
005500     PERFORM PS-050-VALIDATE-PROJECTOR-ID THRU PS-050-EXIT.               
005510     IF PS-PROJ-ID-VALID                                                  
005520         PERFORM PS-231-MARK-ONE-MINUTE THRU PS-231-EXIT                  
005530             VARYING PS-MIN-IX FROM PS-WK-START BY 1                      
005540             UNTIL PS-MIN-IX >= PS-WK-END                                 
005550     END-IF.                                                              
005560 PS-230-EXIT.                                                             
005570     EXIT.                                                                
005580                                                                          
005590* 'B' = BUSY - SEE THE 88-LEVELS ON PS-MINUTE-STATUS IN WORKING-          
005600* STORAGE FOR THE TWO VALUES THIS BYTE EVER HOLDS.                        
005610 PS-231-MARK-ONE-MINUTE.                                                  
005620     MOVE 'B' TO PS-MINUTE-STATUS(PS-WK-PROJECTOR-ID + 1,                 
005630                                  PS-MIN-IX + 1).                         
005640 PS-231-EXIT.                                                             
005650     EXIT.                                                                
005660                                                                          
005670* MIRROR IMAGE OF PS-230 FOR DELETES AND UPDATES (RULES 7-8) -            
005680* CLEARS THE SAME RANGE OF MINUTES BACK TO FREE.                          
005690 PS-240-FREE-INTERVAL.                                                    
005700     MOVE PS-WK-PROJECTOR-ID TO PS-VALIDATE-ID.                           
005710     PERFORM PS-050-VALIDATE-PROJECTOR-ID THRU PS-050-EXIT.               
005720     IF PS-PROJ-ID-VALID                                                  
005730         PERFORM PS-241-FREE-ONE-MINUTE THRU PS-241-EXIT                  
005740             VARYING PS-MIN-IX FROM PS-WK-START BY 1                      
005750             UNTIL PS-MIN-IX >= PS-WK-END                                 
005760     END-IF.                                                              
005770 PS-240-EXIT.                                                             
005780     EXIT.                                                                
005790                                                                          
005800* 'F' = FREE.                                                             
005810 PS-241-FREE-ONE-MINUTE.                                                  
005820     MOVE 'F' TO PS-MINUTE-STATUS(PS-WK-PROJECTOR-ID + 1,                 
005830                                  PS-MIN-IX + 1).                         
005840 PS-241-EXIT.                                                             
005850     EXIT.                                                                
005860                                                                          
005870*----------------------------------------------------------------*        
005880* MARK / FREE - RECURRING (RULE 5, SAME GUARD AS PS-220).  WALKS          
005890* EVERY OCCURRENCE OF A RECURRING RESERVATION AND MARKS (OR               
005900* FREES) ITS INTERVAL ONE AT A TIME BY RE-USING PS-230/PS-240 ON          
005910* EACH OCCURRENCE IN TURN - THE SAME SHAPE AS PS-228/PS-229 USE           
005920* FOR SELECTION, JUST CALLING THE MARK/FREE PARAGRAPH INSTEAD OF          
005930* THE FREE-TEST ONE.                                                      
005940*----------------------------------------------------------------*        
005950 PS-235-MARK-RECUR.                                                       
005960     MOVE PS-WK-START TO PS-WK-OCC-START.                                 
005970     PERFORM PS-225-OCCURRENCE-CHECK THRU PS-225-EXIT.                    
005980     PERFORM PS-236-MARK-ONE-OCCURRENCE THRU PS-236-EXIT                  
005990         UNTIL PS-OCC-NOT-IN-RANGE.                                       
006000 PS-235-EXIT.                                                             
006010     EXIT.                                                                
006020                                                                          
006030 PS-236-MARK-ONE-OCCURRENCE.                                              
006040*    COPY THE CURRENT OCCURRENCE'S BOUNDS INTO THE PS-WK-START /          
006050*    PS-WK-END PAIR PS-230 EXPECTS, MARK IT, THEN STEP THE                
006060*    OCCURRENCE CURSOR FORWARD BY ONE RECURRENCE INTERVAL AND             
006070*    RE-TEST IT SO THE CALLING PERFORM ... UNTIL KNOWS WHETHER TO         
006080*    COME BACK FOR ANOTHER PASS.                                          
006090     MOVE PS-WK-OCC-START TO PS-WK-START.                                 
006100     MOVE PS-WK-OCC-END TO PS-WK-END.                                     
006110     PERFORM PS-230-MARK-INTERVAL THRU PS-230-EXIT.                       
006120     ADD PS-WK-RECUR-EVERY TO PS-WK-OCC-START.                            
006130     PERFORM PS-225-OCCURRENCE-CHECK THRU PS-225-EXIT.                    
006140 PS-236-EXIT.                                                             
006150     EXIT.                                                                
006160                                                                          
006170* FREE SIDE OF THE SAME PAIR - CALLED BY PS-400-DELETE-PROJECTOR          
006180* AND PS-500-UPDATE-PROJECTOR WHEN A RECURRING ALLOCATION IS              
006190* CANCELLED OR SUPERSEDED.                                                
006200 PS-245-FREE-RECUR.                                                       
006210     MOVE PS-WK-START TO PS-WK-OCC-START.                                 
006220     PERFORM PS-225-OCCURRENCE-CHECK THRU PS-225-EXIT.                    
006230     PERFORM PS-246-FREE-ONE-OCCURRENCE THRU PS-246-EXIT                  
006240         UNTIL PS-OCC-NOT-IN-RANGE.                                       
006250 PS-245-EXIT.                                                             
006260     EXIT.                                                                
006270                                                                          
006280 PS-246-FREE-ONE-OCCURRENCE.                                              
006290*    MIRROR OF PS-236 ABOVE - FREE THE CURRENT OCCURRENCE, STEP           
006300*    THE CURSOR, AND RE-TEST FOR THE NEXT PASS.                           
006310     MOVE PS-WK-OCC-START TO PS-WK-START.                                 
006320     MOVE PS-WK-OCC-END TO PS-WK-END.                                     
006330     PERFORM PS-240-FREE-INTERVAL THRU PS-240-EXIT.                       
006340     ADD PS-WK-RECUR-EVERY TO PS-WK-OCC-START.                            
006350     PERFORM PS-225-OCCURRENCE-CHECK THRU PS-225-EXIT.                    
006360 PS-246-EXIT.                                                             
006370     EXIT.                                                                
006380                                                                          
006390*----------------------------------------------------------------*        
006400* REQUEST-PROJECTOR (BATCH FLOW) - THE MAIN ALLOCATION ENTRY              
006410* POINT.  TRIES AN EXACT FIT AT THE REQUESTED START MINUTE FIRST;         
006420* IF NOTHING IS FREE THERE AND THE REQUEST IS NON-RECURRING, FALLS        
006430* BACK TO THE NEXT-AVAILABLE-TIME SUGGESTION SEARCH (RULE 6) - A          
006440* RECURRING REQUEST THAT DOES NOT FIT IS SIMPLY REJECTED, SINCE           
006450* SHIFTING A WHOLE RECURRENCE PATTERN IS OUT OF SCOPE.                    
006460*----------------------------------------------------------------*        
006470 PS-300-REQUEST-PROJECTOR SECTION.                                        
006480 PS-300-REQUEST-PROJECTOR-PARA.                                           
006490     MOVE PL-REQ-START-MINUTE TO PS-WK-START.                             
006500     MOVE PL-REQ-DURATION-MINS TO PS-WK-DURATION.                         
006510     IF PL-REQ-RECUR-EVERY-MINS = 0                                       
006520*        NON-RECURRING - REQ-START-MINUTE (9(6)) PLUS                     
006530*        REQ-DURATION-MINS (9(5)) CAN ADD UP TO MORE THAN                 
006540*        PS-MINUTES-PER-YEAR EVEN THOUGH EACH FIELD ALONE IS IN           
006550*        RANGE, SO THE COMPUTED END MUST BE CHECKED HERE BEFORE           
006560*        PS-210 ANY SUBSCRIPTS PS-MINUTE-STATUS WITH IT - THE SAME        
006570*        GUARD PS-321-PROBE-ONE-MINUTE USES FOR THE SUGGESTION            
006580*        SEARCH.  A REQUEST THAT RUNS PAST THE TOP OF THE YEAR IS         
006590*        LEFT UNFOUND (PS-FOUND-PROJ STAYS -1) AND FALLS INTO THE         
006600*        NOT-ALLOCATED PATH BELOW RATHER THAN BEING TESTED AT ALL.        
006610         COMPUTE PS-WK-END = PS-WK-START + PS-WK-DURATION                 
006620         IF PS-WK-END <= PS-MINUTES-PER-YEAR                              
006630             PERFORM PS-210-FIND-PROJECTOR THRU PS-210-EXIT               
006640         END-IF                                                           
006650     ELSE                                                                 
006660*        RECURRING - NO UPPER-BOUND CHECK IS NEEDED HERE BECAUSE          
006670*        PS-220 ROUTES EVERY OCCURRENCE THROUGH PS-225-OCCURRENCE-        
006680*        CHECK, WHICH ENFORCES THE SAME BOUND OCCURRENCE BY               
006690*        OCCURRENCE BEFORE ANY OF THEM TOUCH THE TABLE.                   
006700         MOVE PL-REQ-RECUR-EVERY-MINS TO PS-WK-RECUR-EVERY                
006710         MOVE PL-REQ-RECUR-END-MINUTE TO PS-WK-RECUR-END                  
006720         PERFORM PS-220-FIND-PROJECTOR-RECUR THRU PS-220-EXIT             
006730     END-IF.                                                              
006740     IF PS-FOUND-PROJ NOT = -1                                            
006750         PERFORM PS-310-COMMIT-RESERVATION THRU PS-310-EXIT               
006760     ELSE                                                                 
006770         IF PL-REQ-RECUR-EVERY-MINS = 0                                   
006780             PERFORM PS-320-FIND-NEXT-AVAILABLE THRU PS-320-EXIT          
006790         ELSE                                                             
006800             SET PL-ST-NOT-ALLOCATED TO TRUE                              
006810         END-IF                                                           
006820     END-IF.                                                              
006830 PS-300-EXIT.                                                             
006840     EXIT.                                                                
006850                                                                          
006860* WRITES THE TWO PERSISTED RECORDS (TIME-SLOT AND ALLOCATION) FOR         
006870* A PROJECTOR THAT PS-210/PS-220 FOUND FREE, MARKS THE IN-MEMORY          
006880* TABLE BUSY TO MATCH, THEN HANDS BACK THE JOINED SLOT THE WAY THE        
006890* CALLER NEEDS IT ECHOED IN THE RESPONSE.                                 
006900 PS-310-COMMIT-RESERVATION.                                               
006910*    FIRST MARK THE IN-MEMORY AVAILABILITY TABLE BUSY FOR THE             
006920*    PROJECTOR PS-210/PS-220 JUST FOUND - NON-RECURRING GOES              
006930*    STRAIGHT THROUGH PS-230, RECURRING FANS OUT THROUGH PS-235           
006940*    ONE OCCURRENCE AT A TIME.                                            
006950     MOVE PS-FOUND-PROJ TO PS-WK-PROJECTOR-ID.                            
006960     IF PL-REQ-RECUR-EVERY-MINS = 0                                       
006970         MOVE PL-REQ-START-MINUTE TO PS-WK-START                          
006980         MOVE PL-REQ-DURATION-MINS TO PS-WK-DURATION                      
006990         COMPUTE PS-WK-END = PS-WK-START + PS-WK-DURATION                 
007000         PERFORM PS-230-MARK-INTERVAL THRU PS-230-EXIT                    
007010     ELSE                                                                 
007020         MOVE PL-REQ-START-MINUTE TO PS-WK-START                          
007030         MOVE PL-REQ-DURATION-MINS TO PS-WK-DURATION                      
007040         MOVE PL-REQ-RECUR-EVERY-MINS TO PS-WK-RECUR-EVERY                
007050         MOVE PL-REQ-RECUR-END-MINUTE TO PS-WK-RECUR-END                  
007060         PERFORM PS-235-MARK-RECUR THRU PS-235-EXIT                       
007070     END-IF.                                                              
007080*    HAND OUT THE NEXT TIME-SLOT AND ALLOCATION IDS BEFORE WRITING        
007090*    SO BOTH NEW RECORDS CAN BE CROSS-REFERENCED BY KEY.                  
007100     PERFORM PS-350-NEXT-TS-ID THRU PS-350-EXIT.                          
007110     PERFORM PS-360-NEXT-AL-ID THRU PS-360-EXIT.                          
007120*    BUILD AND WRITE THE TIME-SLOT RECORD - THE RELATIVE KEY IS           
007130*    KEPT IN WS-TS-REL-KEY SO THIS FILE CAN STAY RELATIVE                 
007140*    ORGANIZATION INSTEAD OF NEEDING AN INDEXED KEY OF ITS OWN.           
007150     MOVE PS-NEW-TS-ID TO TS-ID.                                          
007160     MOVE PS-NEW-TS-ID TO WS-TS-REL-KEY.                                  
007170     MOVE PL-REQ-START-MINUTE TO TS-START-MINUTE.                         
007180     MOVE PL-REQ-DURATION-MINS TO TS-DURATION-MINS.                       
007190     MOVE PL-REQ-RECUR-EVERY-MINS TO TS-RECUR-EVERY-MINS.                 
007200     MOVE PL-REQ-RECUR-END-MINUTE TO TS-RECUR-END-MINUTE.                 
007210     WRITE TIME-SLOT-RECORD.                                              
007220*    BUILD AND WRITE THE ALLOCATION RECORD THAT TIES THE NEW              
007230*    TIME-SLOT TO THE PROJECTOR THAT WAS FOUND AND THE TEAM THAT          
007240*    ASKED FOR IT.                                                        
007250     MOVE PS-NEW-AL-ID TO AL-ID.                                          
007260     MOVE PS-NEW-AL-ID TO WS-AL-REL-KEY.                                  
007270     MOVE PS-FOUND-PROJ TO AL-PROJECTOR-ID.                               
007280     MOVE PS-NEW-TS-ID TO AL-TIME-SLOT-ID.                                
007290     MOVE PL-REQ-TEAM-ID TO AL-TEAM-ID.                                   
007300     WRITE ALLOCATION-RECORD.                                             
007310*    ECHO THE NEW ALLOCATION BACK TO THE CALLER AS A JOINED SLOT          
007320*    AND SIGNAL SUCCESS THROUGH THE RETURN-STATUS 88-LEVELS.              
007330     PERFORM PS-370-BUILD-JOINED-SLOT THRU PS-370-EXIT.                   
007340     SET PL-ST-ALLOCATED TO TRUE.                                         
007350 PS-310-EXIT.                                                             
007360     EXIT.                                                                
007370                                                                          
007380*----------------------------------------------------------------*        
007390* NEXT-AVAILABLE-TIME SEARCH (RULE 6) - NON-RECURRING ONLY.               
007400* PROBES FORWARD ONE MINUTE AT A TIME FROM THE ORIGINALLY                 
007410* REQUESTED START, UP TO PS-NUM-SUGGEST-MINUTES MINUTES OUT, AND          
007420* STOPS AT THE FIRST OFFSET WHERE SOME PROJECTOR IS FREE FOR THE          
007430* WHOLE REQUESTED DURATION.                                               
007440*----------------------------------------------------------------*        
007450 PS-320-FIND-NEXT-AVAILABLE.                                              
007460     SET PS-SUGGEST-NOT-FOUND TO TRUE.                                    
007470     PERFORM PS-321-PROBE-ONE-MINUTE THRU PS-321-EXIT                     
007480         VARYING PS-PROBE-OFFSET FROM 0 BY 1                              
007490         UNTIL PS-PROBE-OFFSET > PS-NUM-SUGGEST-MINUTES                   
007500            OR PS-SUGGEST-FOUND.                                          
007510     IF PS-SUGGEST-FOUND                                                  
007520         SET PL-ST-SUGGESTED TO TRUE                                      
007530     ELSE                                                                 
007540         SET PL-ST-NOT-ALLOCATED TO TRUE                                  
007550     END-IF.                                                              
007560 PS-320-EXIT.                                                             
007570     EXIT.                                                                
007580                                                                          
007590* ONE PROBE OFFSET - THE UPPER-BOUND GUARD BELOW IS THE ORIGINAL          
007600* OF THE ONE JUST ADDED TO PS-300 AND PS-140 ABOVE; A PROBE THAT          
007610* WOULD RUN PAST THE TOP OF THE SCHEDULING YEAR IS SKIPPED RATHER         
007620* THAN TESTED, SO THE OFFSET LOOP SIMPLY MOVES ON TO THE NEXT ONE.        
007630 PS-321-PROBE-ONE-MINUTE.                                                 
007640     COMPUTE PS-WK-START = PL-REQ-START-MINUTE + PS-PROBE-OFFSET.         
007650     COMPUTE PS-WK-END = PS-WK-START + PL-REQ-DURATION-MINS.              
007660     IF PS-WK-END <= PS-MINUTES-PER-YEAR                                  
007670         PERFORM PS-210-FIND-PROJECTOR THRU PS-210-EXIT                   
007680         IF PS-FOUND-PROJ NOT = -1                                        
007690             SET PS-SUGGEST-FOUND TO TRUE                                 
007700             MOVE PS-WK-START TO PL-SUGGESTED-MINUTE                      
007710         END-IF                                                           
007720     END-IF.                                                              
007730 PS-321-EXIT.                                                             
007740     EXIT.                                                                
007750                                                                          
007760* ID-ASSIGNMENT PAIR - HANDS OUT THE NEXT TIME-SLOT/ALLOCATION ID         
007770* AND BUMPS THE COUNTER FOR THE FOLLOWING CALL, THE WAY PS-100            
007780* SEEDED THEM FROM THE HIGHEST ID SEEN ON FILE AT STARTUP.                
007790 PS-350-NEXT-TS-ID.                                                       
007800     MOVE PS-NEXT-TS-ID TO PS-NEW-TS-ID.                                  
007810     ADD 1 TO PS-NEXT-TS-ID.                                              
007820 PS-350-EXIT.                                                             
007830     EXIT.                                                                
007840                                                                          
007850 PS-360-NEXT-AL-ID.                                                       
007860     MOVE PS-NEXT-AL-ID TO PS-NEW-AL-ID.                                  
007870     ADD 1 TO PS-NEXT-AL-ID.                                              
007880 PS-360-EXIT.                                                             
007890     EXIT.                                                                
007900                                                                          
007910* COPIES THE JUST-WRITTEN ALLOCATION RECORD'S KEYS INTO THE               
007920* LINKAGE AREA SO PROJDRV CAN ECHO THE JOINED SLOT BACK ON THE            
007930* RESPONSE RECORD WITHOUT RE-READING EITHER FILE.                         
007940 PS-370-BUILD-JOINED-SLOT.                                                
007950     MOVE AL-ID TO PL-AL-ID.                                              
007960     MOVE AL-PROJECTOR-ID TO PL-AL-PROJECTOR-ID.                          
007970     MOVE AL-TIME-SLOT-ID TO PL-AL-TIME-SLOT-ID.                          
007980     MOVE AL-TEAM-ID TO PL-AL-TEAM-ID.                                    
007990     MOVE TS-START-MINUTE TO PL-TS-START-MINUTE.                          
008000     MOVE TS-DURATION-MINS TO PL-TS-DURATION-MINS.                        
008010     MOVE TS-RECUR-EVERY-MINS TO PL-TS-RECUR-EVERY-MINS.                  
008020     MOVE TS-RECUR-END-MINUTE TO PL-TS-RECUR-END-MINUTE.                  
008030 PS-370-EXIT.                                                             
008040     EXIT.                                                                
008050                                                                          
008060*----------------------------------------------------------------*        
008070* DELETE-PROJECTOR (BATCH FLOW) - CANCELS ONE ALLOCATION BY ID,           
008080* FREES THE IN-MEMORY AVAILABILITY TABLE TO MATCH, AND REMOVES            
008090* BOTH THE ALLOCATION AND ITS TIME-SLOT RECORD FROM FILE.  NOTE           
008100* THE NON-RECURRING FREE HERE NEEDS NO UPPER-BOUND GUARD THE WAY          
008110* PS-300/PS-140 DO - THE SLOT BEING DELETED WAS ALREADY WRITTEN           
008120* TO FILE BY A PRIOR CALL THAT PASSED THE GUARD, SO ITS END CAN           
008130* NEVER BE PAST THE TOP OF THE YEAR.                                      
008140*----------------------------------------------------------------*        
008150 PS-400-DELETE-PROJECTOR SECTION.                                         
008160 PS-400-DELETE-PROJECTOR-PARA.                                            
008170     PERFORM PS-410-FIND-ALLOCATION-BY-ID THRU PS-410-EXIT.               
008180     IF WS-AL-FILE-STATUS NOT = '00'                                      
008190         SET PL-ST-NOT-FOUND TO TRUE                                      
008200     ELSE                                                                 
008210*        PULL THE JOINED SLOT BEFORE FREEING ANYTHING, SO THE             
008220*        CALLER GETS BACK WHAT WAS DELETED EVEN AFTER THE RECORDS         
008230*        THEMSELVES ARE GONE.                                             
008240         MOVE AL-TIME-SLOT-ID TO WS-TS-REL-KEY                            
008250         READ TIME-SLOTS-FILE                                             
008260             INVALID KEY                                                  
008270                 MOVE '23' TO WS-TS-FILE-STATUS                           
008280         END-READ                                                         
008290         PERFORM PS-370-BUILD-JOINED-SLOT THRU PS-370-EXIT                
008300         MOVE AL-PROJECTOR-ID TO PS-WK-PROJECTOR-ID                       
008310         MOVE TS-START-MINUTE TO PS-WK-START                              
008320         MOVE TS-DURATION-MINS TO PS-WK-DURATION                          
008330         IF TS-RECUR-EVERY-MINS = 0                                       
008340             COMPUTE PS-WK-END = PS-WK-START + PS-WK-DURATION             
008350             PERFORM PS-240-FREE-INTERVAL THRU PS-240-EXIT                
008360         ELSE                                                             
008370             MOVE TS-RECUR-EVERY-MINS TO PS-WK-RECUR-EVERY                
008380             MOVE TS-RECUR-END-MINUTE TO PS-WK-RECUR-END                  
008390             PERFORM PS-245-FREE-RECUR THRU PS-245-EXIT                   
008400         END-IF                                                           
008410         DELETE ALLOCATIONS-FILE RECORD                                   
008420         DELETE TIME-SLOTS-FILE RECORD                                    
008430         SET PL-ST-DELETED TO TRUE                                        
008440     END-IF.                                                              
008450 PS-400-EXIT.                                                             
008460     EXIT.                                                                
008470                                                                          
008480* SHARED BY DELETE AND UPDATE - LOOKS UP ONE ALLOCATION RECORD BY         
008490* ITS RELATIVE KEY (THE ALLOCATION ID CARRIED ON THE REQUEST).            
008500 PS-410-FIND-ALLOCATION-BY-ID.                                            
008510     MOVE PL-REQ-ALLOCATION-ID TO WS-AL-REL-KEY.                          
008520     READ ALLOCATIONS-FILE                                                
008530         INVALID KEY                                                      
008540             MOVE '23' TO WS-AL-FILE-STATUS                               
008550     END-READ.                                                            
008560 PS-410-EXIT.                                                             
008570     EXIT.                                                                
008580                                                                          
008590*----------------------------------------------------------------*        
008600* UPDATE-PROJECTOR (BATCH FLOW, RULE 9) - DELETE-THEN-REALLOCATE,         
008610* ROLLING BACK TO THE REMEMBERED ORIGINAL BOOKING ON FAILURE.             
008620*----------------------------------------------------------------*        
008630 PS-500-UPDATE-PROJECTOR SECTION.                                         
008640 PS-500-UPDATE-PROJECTOR-PARA.                                            
008650     PERFORM PS-410-FIND-ALLOCATION-BY-ID THRU PS-410-EXIT.               
008660     IF WS-AL-FILE-STATUS NOT = '00'                                      
008670         SET PL-ST-NOT-FOUND TO TRUE                                      
008680     ELSE                                                                 
008690*        REMEMBER THE ORIGINAL BOOKING BEFORE TOUCHING ANYTHING,          
008700*        THEN DELETE IT THE SAME WAY PS-400 WOULD ON ITS OWN -            
008710*        THE NEW BOOKING GOES IN ONLY IF A PROJECTOR IS FOUND FOR         
008720*        IT; OTHERWISE PS-520 PUTS THE OLD ONE BACK.                      
008730         MOVE AL-TIME-SLOT-ID TO WS-TS-REL-KEY                            
008740         READ TIME-SLOTS-FILE                                             
008750             INVALID KEY                                                  
008760                 MOVE '23' TO WS-TS-FILE-STATUS                           
008770         END-READ                                                         
008780         PERFORM PS-510-SAVE-OLD-SLOT THRU PS-510-EXIT                    
008790         PERFORM PS-400-DELETE-PROJECTOR THRU PS-400-EXIT                 
008800         MOVE PL-REQ-START-MINUTE TO PS-WK-START                          
008810         MOVE PL-REQ-DURATION-MINS TO PS-WK-DURATION                      
008820         IF PL-REQ-RECUR-EVERY-MINS = 0                                   
008830             COMPUTE PS-WK-END = PS-WK-START + PS-WK-DURATION             
008840             PERFORM PS-210-FIND-PROJECTOR THRU PS-210-EXIT               
008850         ELSE                                                             
008860             MOVE PL-REQ-RECUR-EVERY-MINS TO PS-WK-RECUR-EVERY            
008870             MOVE PL-REQ-RECUR-END-MINUTE TO PS-WK-RECUR-END              
008880             PERFORM PS-220-FIND-PROJECTOR-RECUR THRU PS-220-EXIT         
008890         END-IF                                                           
008900         IF PS-FOUND-PROJ NOT = -1                                        
008910             PERFORM PS-310-COMMIT-RESERVATION THRU PS-310-EXIT           
008920         ELSE                                                             
008930             PERFORM PS-520-ROLLBACK-OLD-SLOT THRU PS-520-EXIT            
008940             SET PL-ST-UPDATE-FAILED TO TRUE                              
008950         END-IF                                                           
008960     END-IF.                                                              
008970 PS-500-EXIT.                                                             
008980     EXIT.                                                                
008990                                                                          
009000* COPIES THE BOOKING ABOUT TO BE DELETED INTO THE PS-OLD- HOLDING         
009010* AREA (SEE THE PS-OLD-SLOT-TRACE REDEFINE IN WORKING-STORAGE) SO         
009020* PS-520 CAN RESTORE IT IF THE REPLACEMENT BOOKING DOES NOT FIT.          
009030 PS-510-SAVE-OLD-SLOT.                                                    
009040     MOVE TS-START-MINUTE TO PS-OLD-START.                                
009050     MOVE TS-DURATION-MINS TO PS-OLD-DURATION.                            
009060     MOVE TS-RECUR-EVERY-MINS TO PS-OLD-RECUR-EVERY.                      
009070     MOVE TS-RECUR-END-MINUTE TO PS-OLD-RECUR-END.                        
009080     MOVE AL-TEAM-ID TO PS-OLD-TEAM-ID.                                   
009090     MOVE AL-PROJECTOR-ID TO PS-OLD-PROJECTOR-ID.                         
009100     MOVE AL-TIME-SLOT-ID TO PS-OLD-TS-ID.                                
009110     MOVE AL-ID TO PS-OLD-AL-ID.                                          
009120 PS-510-EXIT.                                                             
009130     EXIT.                                                                
009140                                                                          
009150* UPDATE FAILED (RULE 9) - THE OLD BOOKING WAS ALREADY DELETED BY         
009160* PS-400 ABOVE, SO IT HAS TO BE RE-REQUESTED FROM SCRATCH RATHER          
009170* THAN JUST RE-MARKED; SINCE IT FIT BEFORE IT ALWAYS FITS AGAIN           
009180* (NOTHING ELSE RUNS BETWEEN THE DELETE AND THIS ROLLBACK), SO NO         
009190* UPPER-BOUND GUARD IS NEEDED HERE EITHER.  THE TRACE DISPLAY IS          
009200* GATED BY THE UPSI-0 SWITCH FOR OFF-SHIFT DEBUGGING ONLY.                
009210 PS-520-ROLLBACK-OLD-SLOT.                                                
009220     IF PS-TRACE-ON                                                       
009230         DISPLAY 'PROJSCHD ROLLBACK OLD SLOT ' PS-OLD-SLOT-TEXT           
009240     END-IF.                                                              
009250     MOVE PS-OLD-START TO PL-REQ-START-MINUTE.                            
009260     MOVE PS-OLD-DURATION TO PL-REQ-DURATION-MINS.                        
009270     MOVE PS-OLD-RECUR-EVERY TO PL-REQ-RECUR-EVERY-MINS.                  
009280     MOVE PS-OLD-RECUR-END TO PL-REQ-RECUR-END-MINUTE.                    
009290     MOVE PS-OLD-TEAM-ID TO PL-REQ-TEAM-ID.                               
009300     MOVE PL-REQ-START-MINUTE TO PS-WK-START.                             
009310     MOVE PL-REQ-DURATION-MINS TO PS-WK-DURATION.                         
009320     IF PL-REQ-RECUR-EVERY-MINS = 0                                       
009330         COMPUTE PS-WK-END = PS-WK-START + PS-WK-DURATION                 
009340         PERFORM PS-210-FIND-PROJECTOR THRU PS-210-EXIT                   
009350     ELSE                                                                 
009360         MOVE PL-REQ-RECUR-EVERY-MINS TO PS-WK-RECUR-EVERY                
009370         MOVE PL-REQ-RECUR-END-MINUTE TO PS-WK-RECUR-END                  
009380         PERFORM PS-220-FIND-PROJECTOR-RECUR THRU PS-220-EXIT             
009390     END-IF.                                                              
009400     IF PS-FOUND-PROJ NOT = -1                                            
009410         PERFORM PS-310-COMMIT-RESERVATION THRU PS-310-EXIT               
009420     END-IF.                                                              
009430 PS-520-EXIT.                                                             
009440     EXIT.                                                                
009450                                                                          
009460*----------------------------------------------------------------*        
009470* GET-PROJECTOR-SCHEDULE (BATCH FLOW, RULE 10) - LISTS THE BUSY           
009480* INTERVALS FOR ONE PROJECTOR, ASCENDING BY START MINUTE.  THE            
009490* DAY-CHUNK REDEFINE (PS-AVAIL-BY-DAY) LETS A WHOLLY-FREE DAY BE          
009500* SKIPPED WITH ONE COMPARE.                                               
009510*----------------------------------------------------------------*        
009520 PS-600-GET-SCHEDULE SECTION.                                             
009530 PS-600-GET-SCHEDULE-PARA.                                                
009540     MOVE PL-REQ-PROJECTOR-ID TO PS-VALIDATE-ID.                          
009550     PERFORM PS-050-VALIDATE-PROJECTOR-ID THRU PS-050-EXIT.               
009560     IF PS-PROJ-ID-INVALID                                                
009570         SET PL-ST-INVALID TO TRUE                                        
009580     ELSE                                                                 
009590         MOVE PL-REQ-PROJECTOR-ID TO PS-CHECK-PROJ-ID                     
009600         MOVE 0 TO PL-SCHED-COUNT                                         
009610         SET PS-NOT-IN-RUN TO TRUE                                        
009620         PERFORM PS-610-SCAN-ONE-DAY THRU PS-610-EXIT                     
009630             VARYING PS-DAY-IX FROM 1 BY 1 UNTIL PS-DAY-IX > 365          
009640         IF PS-IN-RUN                                                     
009650             MOVE PS-MINUTES-PER-YEAR TO PS-ABS-MIN                       
009660             PERFORM PS-630-EMIT-RUN THRU PS-630-EXIT                     
009670             SET PS-NOT-IN-RUN TO TRUE                                    
009680         END-IF                                                           
009690         SET PL-ST-LISTED TO TRUE                                         
009700     END-IF.                                                              
009710 PS-600-EXIT.                                                             
009720     EXIT.                                                                
009730                                                                          
009740* ONE OF THE 365 DAYS IN THE SCHEDULING YEAR - PS-DAY-STATUS IS           
009750* THE ONE-BYTE-PER-MINUTE TABLE RESHAPED INTO 1440-BYTE CHUNKS BY         
009760* THE PS-AVAIL-BY-DAY REDEFINE, SO A DAY WITH NOTHING BOOKED ON IT        
009770* AT ALL COMPARES EQUAL TO ALL 'F' IN ONE STATEMENT AND CAN BE            
009780* SKIPPED WITHOUT WALKING ITS 1,440 MINUTES ONE BY ONE.                   
009790 PS-610-SCAN-ONE-DAY.                                                     
009800     IF PS-DAY-STATUS(PS-CHECK-PROJ-ID + 1, PS-DAY-IX) NOT =              
009810                                                      ALL 'F'             
009820         PERFORM PS-620-SCAN-DAY-MINUTES THRU PS-620-EXIT                 
009830     END-IF.                                                              
009840 PS-610-EXIT.                                                             
009850     EXIT.                                                                
009860                                                                          
009870* A DAY THAT DID NOT SKIP - CONVERT THE 1-365 DAY NUMBER BACK TO          
009880* AN ABSOLUTE MINUTE-OF-YEAR BASE AND WALK ALL 1,440 MINUTES OF IT        
009890 PS-620-SCAN-DAY-MINUTES.                                                 
009900     COMPUTE PS-DAY-BASE-MIN = (PS-DAY-IX - 1) * 1440.                    
009910     PERFORM PS-621-SCAN-ONE-MINUTE THRU PS-621-EXIT                      
009920         VARYING PS-MIN-OFFSET FROM 0 BY 1                                
009930         UNTIL PS-MIN-OFFSET >= 1440.                                     
009940 PS-620-EXIT.                                                             
009950     EXIT.                                                                
009960                                                                          
009970* TRACKS WHETHER THE PROJECTOR IS CURRENTLY IN A RUN OF CONSECUTIV        
009980* BUSY MINUTES - A RUN STARTS WHEN A BUSY MINUTE FOLLOWS A FREE ON        
009990* (OR THE START OF THE SCAN) AND ENDS (AND IS EMITTED BY PS-630)          
010000* WHEN A FREE MINUTE FOLLOWS A BUSY ONE.                                  
010010 PS-621-SCAN-ONE-MINUTE.                                                  
010020     COMPUTE PS-ABS-MIN = PS-DAY-BASE-MIN + PS-MIN-OFFSET.                
010030     IF PS-MINUTE-BUSY(PS-CHECK-PROJ-ID + 1, PS-ABS-MIN + 1)              
010040         IF PS-NOT-IN-RUN                                                 
010050             SET PS-IN-RUN TO TRUE                                        
010060             MOVE PS-ABS-MIN TO PS-RUN-START                              
010070         END-IF                                                           
010080     ELSE                                                                 
010090         IF PS-IN-RUN                                                     
010100             PERFORM PS-630-EMIT-RUN THRU PS-630-EXIT                     
010110             SET PS-NOT-IN-RUN TO TRUE                                    
010120         END-IF                                                           
010130     END-IF.                                                              
010140 PS-621-EXIT.                                                             
010150     EXIT.                                                                
010160                                                                          
010170* APPENDS ONE FINISHED RUN TO THE OUTGOING SCHEDULE ARRAY AS A            
010180* START-MINUTE/DURATION PAIR.  PL-SCHED-COUNT IS CAPPED AT 2000 -         
010190* THE SIZE PL-SCHED-START/PL-SCHED-DURATION WERE DEFINED TO HOLD -        
010200* SO A PROJECTOR WITH MORE RUNS THAN THAT SIMPLY STOPS BEING              
010210* LISTED RATHER THAN OVERRUNNING THE TABLE; IN PRACTICE A                 
010220* PROJECTOR BOOKED IN THAT MANY SEPARATE PIECES NEVER HAPPENS.            
010230 PS-630-EMIT-RUN.                                                         
010240     IF PL-SCHED-COUNT < 2000                                             
010250         ADD 1 TO PL-SCHED-COUNT                                          
010260         SET PL-SCHED-IDX TO PL-SCHED-COUNT                               
010270         MOVE PS-RUN-START TO PL-SCHED-START(PL-SCHED-IDX)                
010280         COMPUTE PL-SCHED-DURATION(PL-SCHED-IDX) =                        
010290                 PS-ABS-MIN - PS-RUN-START                                
010300     END-IF.                                                              
010310 PS-630-EXIT.                                                             
010320     EXIT.                                                                
010330                                                                          
010340 END PROGRAM PROJSCHD.                                                    
