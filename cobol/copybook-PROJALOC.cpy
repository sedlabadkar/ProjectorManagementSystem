000010******************************************************************        
000020* RECORD LAYOUT ... ALLOCATION-RECORD                            *        
000030*        FILE      ALLOCATIONS                                  *         
000040*        ORG       RELATIVE, KEYED BY AL-ID AS RELATIVE NUMBER   *        
000050*        OWNER     AV SCHEDULING - PROJECTOR POOL                *        
000060* ... ONE RECORD PER PROJECTOR AWARDED TO A TIME-SLOT REQUEST    *        
000070******************************************************************        
000080* CHANGE HISTORY                                                          
000090*   1987-04-02  DRH  ORIGINAL LAYOUT FOR PROJECTOR POOL PROJECT   ORIGINAL
000100*   1999-01-11  JAW  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT, Y2K     
000110*                     NO CHANGE REQUIRED, SIGNED OFF                      
000120*   2003-10-08  RGP  ADDED AL-TEAM-ID PER CR-2960 (CHARGEBACK     ADDED   
000130*                     REPORTING BY REQUESTING TEAM)                       
000140******************************************************************        
000150 01  ALLOCATION-RECORD.                                                   
000160     05  AL-ID                    PIC 9(9).                               
000170     05  AL-PROJECTOR-ID          PIC 9(1).                               
000180     05  AL-TIME-SLOT-ID          PIC 9(9).                               
000190     05  AL-TEAM-ID               PIC 9(5).                               
000200     05  FILLER                   PIC X(01).                              
000210******************************************************************        
000220* FIELD COUNT IN THIS LAYOUT IS 4, RECORD WIDTH IS 25 BYTES      *        
000230******************************************************************        
