000010******************************************************************        
000020* RECORD LAYOUT ... PROJ-LINKAGE                                 *        
000030*        USED AS    CALL PARAMETER BETWEEN PROJDRV AND PROJSCHD *         
000040*        OWNER     AV SCHEDULING - PROJECTOR POOL                *        
000050* ... CARRIES ONE REQUEST IN AND ONE JOINED ALLOCATED-TIME-SLOT  *        
000060*     (OR SUGGESTION, OR BUSY SCHEDULE) BACK OUT                 *        
000070******************************************************************        
000080* CHANGE HISTORY                                                          
000090*   1987-04-09  DRH  ORIGINAL LAYOUT, R/D ACTIONS ONLY            ORIGINAL
000100*   1994-11-02  RGP  ADDED 'U' (UPDATE) ACTION AND THE REMEMBERED ADDED   
000110*                     OLD-SLOT FIELDS FOR ROLLBACK PER CR-1105            
000120*   2014-02-17  MTK  ADDED 'S' (SCHEDULE LOOKUP) ACTION AND THE   ADDED   
000130*                     PL-SCHED-TAB OCCURS TABLE PER CR-5180               
000140******************************************************************        
000150 01  PROJ-LINKAGE.                                                        
000160     05  PL-FUNCTION-CODE         PIC X(01).                              
000170         88  PL-FN-LOAD                    VALUE 'L'.                     
000180         88  PL-FN-RESERVE                 VALUE 'R'.                     
000190         88  PL-FN-DELETE                  VALUE 'D'.                     
000200         88  PL-FN-UPDATE                  VALUE 'U'.                     
000210         88  PL-FN-LOOKUP                  VALUE 'S'.                     
000220                                                                          
000230     05  PL-REQUEST.                                                      
000240         10  PL-REQ-START-MINUTE      PIC 9(6).                           
000250         10  PL-REQ-DURATION-MINS     PIC 9(5).                           
000260         10  PL-REQ-RECUR-EVERY-MINS  PIC 9(6).                           
000270         10  PL-REQ-RECUR-END-MINUTE  PIC 9(6).                           
000280         10  PL-REQ-TEAM-ID           PIC 9(5).                           
000290         10  PL-REQ-ALLOCATION-ID     PIC 9(9).                           
000300         10  PL-REQ-PROJECTOR-ID      PIC 9(1).                           
000310                                                                          
000320     05  PL-RESULT.                                                       
000330         10  PL-STATUS-CODE           PIC X(01).                          
000340             88  PL-ST-ALLOCATED              VALUE 'A'.                  
000350             88  PL-ST-SUGGESTED              VALUE 'G'.                  
000360             88  PL-ST-NOT-ALLOCATED          VALUE 'N'.                  
000370             88  PL-ST-DELETED                VALUE 'X'.                  
000380             88  PL-ST-NOT-FOUND              VALUE 'F'.                  
000390             88  PL-ST-UPDATE-FAILED          VALUE 'U'.                  
000400             88  PL-ST-INVALID                VALUE 'I'.                  
000410             88  PL-ST-LISTED                 VALUE 'S'.                  
000420                                                                          
000430         10  PL-JOINED-SLOT.                                              
000440             15  PL-AL-ID                 PIC 9(9).                       
000450             15  PL-AL-PROJECTOR-ID       PIC 9(1).                       
000460             15  PL-AL-TIME-SLOT-ID       PIC 9(9).                       
000470             15  PL-AL-TEAM-ID            PIC 9(5).                       
000480             15  PL-TS-START-MINUTE       PIC 9(6).                       
000490             15  PL-TS-DURATION-MINS      PIC 9(5).                       
000500             15  PL-TS-RECUR-EVERY-MINS   PIC 9(6).                       
000510             15  PL-TS-RECUR-END-MINUTE   PIC 9(6).                       
000520                                                                          
000530         10  PL-SUGGESTED-MINUTE      PIC 9(6).                           
000540                                                                          
000550         10  PL-SCHED-COUNT           PIC S9(4) COMP.                     
000560         10  PL-SCHED-TAB OCCURS 2000 TIMES                               
000570                          INDEXED BY PL-SCHED-IDX.                        
000580             15  PL-SCHED-START           PIC 9(6).                       
000590             15  PL-SCHED-DURATION        PIC 9(5).                       
000600                                                                          
000610     05  FILLER                    PIC X(04).                             
000620******************************************************************        
000630* THE SCHEDULE TABLE IS CAPPED AT 2000 ENTRIES, WELL ABOVE ANY   *        
000640* BUSY-INTERVAL COUNT A SINGLE PROJECTOR CAN ACCUMULATE IN A     *        
000650* ONE-YEAR HORIZON AT THE SHORTEST ALLOWED MEETING LENGTH        *        
000660******************************************************************        
