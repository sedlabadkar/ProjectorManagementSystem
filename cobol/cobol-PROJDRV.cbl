000010 IDENTIFICATION DIVISION.                                                 
000020 PROGRAM-ID. PROJDRV.                                                     
000030 AUTHOR. D R HALVORSEN.                                                   
000040 INSTALLATION. CAMPUS AV SCHEDULING SECTION.                              
000050 DATE-WRITTEN. 04/09/87.                                                  
000060 DATE-COMPILED.                                                           
000070 SECURITY. NON-CONFIDENTIAL.                                              
000080********************************************************@SCPYRT**         
000090*                                                               *         
000100*  PROJDRV - NIGHTLY BATCH DRIVER FOR THE PROJECTOR POOL        *         
000110*                                                               *         
000120*  READS ONE REQUEST PER LINE FROM REQUEST-IN (RESERVE/DELETE/  *         
000130*  UPDATE/SCHEDULE-LOOKUP), CALLS PROJSCHD FOR EACH ONE, AND    *         
000140*  WRITES THE OUTCOME TO RESPONSE-OUT (OR, FOR A SCHEDULE       *         
000150*  LOOKUP, THE BUSY-INTERVAL LIST TO SCHEDULE-OUT).  LOADS THE  *         
000160*  EXISTING SCHEDULE FROM THE PERSISTED FILES BEFORE THE FIRST  *         
000170*  REQUEST IS PROCESSED.                                       *          
000180*                                                               *         
000190********************************************************@ECPYRT**         
000200* CHANGE HISTORY                                                          
000210*-----------------------------------------------------------------        
000220* DATE        INIT  REQUEST    DESCRIPTION                                
000230*-----------------------------------------------------------------        
000240* 1987-04-09  DRH   AV-0001    ORIGINAL PROGRAM - READS TSO       AV-0001 
000250*                              RE-RUN CARDS, RESERVE/DELETE ONLY          
000260* 1987-09-30  DRH   AV-0014    ADDED THE SCHEDULE-OUT REPORT      AV-0014 
000270* 1994-11-02  RGP   AV-0105    ADDED UPDATE-PROJECTOR DISPATCH    AV-0105 
000280* 1998-08-14  JAW   Y2K-0041   RUN-DATE BANNER REVIEWED - RUNS ON Y2K-0041
000290*                              A SINGLE SCHEDULING YEAR, NO               
000300*                              CENTURY-SENSITIVE FIELD FOUND              
000310* 1999-01-11  JAW   Y2K-0041   SIGNED OFF, NO CHANGE REQUIRED     Y2K-0041
000320* 2003-10-08  RGP   AV-0160    END-OF-RUN SUMMARY NOW BREAKS OUT  AV-0160 
000330*                              RESERVE/DELETE/UPDATE/LOOKUP COUNTS        
000340*                              SEPARATELY FOR THE OPERATOR LOG            
000350* 2014-02-17  MTK   CR-5180    ADDED THE 'S' SCHEDULE-LOOKUP      CR-5180 
000360*                              DISPATCH AND THE SCHEDULE-OUT FILE         
000370*-----------------------------------------------------------------        
000380 ENVIRONMENT DIVISION.                                                    
000390 CONFIGURATION SECTION.                                                   
000400 SOURCE-COMPUTER. IBM-370.                                                
000410 OBJECT-COMPUTER. IBM-370.                                                
000420 SPECIAL-NAMES.                                                           
000430     C01 IS TOP-OF-FORM                                                   
000440     UPSI-0 IS DR-TRACE-ON                                                
000450         ON STATUS IS DR-TRACE-ON                                         
000460         OFF STATUS IS DR-TRACE-OFF                                       
000470     CLASS DR-ACTION-CODE IS "R" "D" "U" "S".                             
000480                                                                          
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     SELECT REQUEST-IN-FILE ASSIGN TO REQIN                               
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS WS-REQ-FILE-STATUS.                               
000540                                                                          
000550     SELECT RESPONSE-OUT-FILE ASSIGN TO RESPOUT                           
000560         ORGANIZATION IS LINE SEQUENTIAL                                  
000570         FILE STATUS IS WS-RESP-FILE-STATUS.                              
000580                                                                          
000590     SELECT SCHEDULE-OUT-FILE ASSIGN TO SKEDOUT                           
000600         ORGANIZATION IS LINE SEQUENTIAL                                  
000610         FILE STATUS IS WS-SKED-FILE-STATUS.                              
000620                                                                          
000630 DATA DIVISION.                                                           
000640 FILE SECTION.                                                            
000650 FD  REQUEST-IN-FILE                                                      
000660     RECORDING MODE IS F.                                                 
000670 COPY PROJREQI.                                                           
000680                                                                          
000690* RAW VIEW OF THE SAME INPUT LINE - USED TO ECHO AN UNRECOGNISED          
000700* ACTION CODE TO THE OPERATOR LOG WITHOUT CARING HOW THE FIELDS           
000710* IN REQUEST-RECORD HAPPENED TO PARSE.                                    
000720 01  DR-REQUEST-LINE-RAW REDEFINES REQUEST-RECORD.                        
000730     05  FILLER                   PIC X(40).                              
000740                                                                          
000750 FD  RESPONSE-OUT-FILE                                                    
000760     RECORDING MODE IS F.                                                 
000770 COPY PROJRESP.                                                           
000780                                                                          
000790 FD  SCHEDULE-OUT-FILE                                                    
000800     RECORDING MODE IS F.                                                 
000810 COPY PROJSKED.                                                           
000820                                                                          
000830 WORKING-STORAGE SECTION.                                                 
000840 77  WS-REQ-FILE-STATUS       PIC X(02)  VALUE '00'.                      
000850 77  WS-RESP-FILE-STATUS      PIC X(02)  VALUE '00'.                      
000860 77  WS-SKED-FILE-STATUS      PIC X(02)  VALUE '00'.                      
000870 77  DR-REQ-COUNT             PIC 9(9)   COMP VALUE 0.                    
000880                                                                          
000890 01  DR-SWITCHES.                                                         
000900     05  DR-REQ-EOF-SW            PIC X(01) VALUE 'N'.                    
000910         88  DR-REQ-EOF                    VALUE 'Y'.                     
000920         88  DR-REQ-NOT-EOF                VALUE 'N'.                     
000930     05  FILLER                   PIC X(01).                              
000940                                                                          
000950*----------------------------------------------------------------*        
000960* RUN-DATE BANNER - THE CALENDAR DATE THE BATCH RUNS, NOT TO BE           
000970* CONFUSED WITH THE MINUTE-OF-YEAR FIELDS THE SCHEDULER DEALS IN.         
000980*----------------------------------------------------------------*        
000990 01  DR-RUN-DATE.                                                         
001000     05  DR-RUN-YY                PIC 9(02).                              
001010     05  DR-RUN-MM                PIC 9(02).                              
001020     05  DR-RUN-DD                PIC 9(02).                              
001030     05  FILLER                   PIC X(02).                              
001040 01  DR-RUN-DATE-NUM REDEFINES DR-RUN-DATE.                               
001050     05  DR-RUN-DATE-6             PIC 9(06).                             
001060     05  FILLER                   PIC X(02).                              
001070                                                                          
001080*----------------------------------------------------------------*        
001090* END-OF-RUN COUNTS FOR THE OPERATOR SUMMARY (AV-0160)                    
001100*----------------------------------------------------------------*        
001110 01  DR-SUMMARY-COUNTS.                                                   
001120     05  DR-ALLOC-COUNT           PIC 9(9)   COMP VALUE 0.                
001130     05  DR-DELETE-COUNT          PIC 9(9)   COMP VALUE 0.                
001140     05  DR-UPDATE-COUNT          PIC 9(9)   COMP VALUE 0.                
001150     05  DR-LOOKUP-COUNT          PIC 9(9)   COMP VALUE 0.                
001160     05  DR-REJECT-COUNT          PIC 9(9)   COMP VALUE 0.                
001170     05  FILLER                   PIC X(02).                              
001180                                                                          
001190* OPAQUE BYTE VIEW OF THE SAME FIVE COUNTERS - UPSI-0 TRACE DUMP          
001200* ONLY, NEVER MOVED INTO OR OUT OF AS A NUMBER.                           
001210 01  DR-SUMMARY-BYTES REDEFINES DR-SUMMARY-COUNTS.                        
001220     05  FILLER                   PIC X(22).                              
001230                                                                          
001240*----------------------------------------------------------------*        
001250* CALL PARAMETER AREA PASSED TO PROJSCHD ON EVERY CALL                    
001260*----------------------------------------------------------------*        
001270 COPY PROJLINK.                                                           
001280                                                                          
001290 PROCEDURE DIVISION.                                                      
001300                                                                          
001310* MAINLINE - OPEN, LOAD THE EXISTING SCHEDULE, DRAIN REQUEST-IN           
001320* ONE LINE AT A TIME UNTIL END OF FILE, THEN CLOSE OUT WITH THE           
001330* OPERATOR SUMMARY.  THIS PROGRAM NEVER TOUCHES THE AVAILABILITY          
001340* TABLE OR THE PERSISTED FILES DIRECTLY - EVERY ACTUAL SCHEDULING         
001350* DECISION IS MADE INSIDE PROJSCHD, WHICH IS CALLED ONCE PER LINE.        
001360 DR-000-MAIN SECTION.                                                     
001370 DR-000-MAIN-PARA.                                                        
001380     PERFORM DR-100-INITIALIZE THRU DR-100-EXIT.                          
001390     PERFORM DR-200-PROCESS-REQUESTS THRU DR-200-EXIT                     
001400         UNTIL DR-REQ-EOF.                                                
001410     PERFORM DR-900-TERMINATE THRU DR-900-EXIT.                           
001420     GOBACK.                                                              
001430                                                                          
001440* OPEN ALL THREE FILES, CALL PROJSCHD ONCE WITH FUNCTION 'L' TO           
001450* REBUILD THE AVAILABILITY TABLE FROM LAST RUN'S PERSISTED FILES          
001460* BEFORE A SINGLE REQUEST LINE IS LOOKED AT, THEN PRIME THE READ          
001470* LOOP WITH THE FIRST RECORD.  A REQUEST-IN THAT WILL NOT OPEN IS         
001480* TREATED AS AN OPERATOR ERROR (BAD DD CARD, MISSING DATA SET) AND        
001490* STOPS THE RUN COLD RATHER THAN PRODUCING AN EMPTY REPORT.               
001500 DR-100-INITIALIZE.                                                       
001510     ACCEPT DR-RUN-DATE FROM DATE.                                        
001520     DISPLAY 'PROJDRV RUN DATE (YYMMDD) ' DR-RUN-DATE-6.                  
001530     OPEN INPUT REQUEST-IN-FILE.                                          
001540     IF WS-REQ-FILE-STATUS NOT = '00'                                     
001550         DISPLAY 'PROJDRV ABEND - REQUEST-IN WILL NOT OPEN, '             
001560                 'STATUS ' WS-REQ-FILE-STATUS                             
001570         STOP RUN                                                         
001580     END-IF.                                                              
001590     OPEN OUTPUT RESPONSE-OUT-FILE.                                       
001600     OPEN OUTPUT SCHEDULE-OUT-FILE.                                       
001610     SET PL-FN-LOAD TO TRUE.                                              
001620     CALL 'PROJSCHD' USING PROJ-LINKAGE.                                  
001630     SET DR-REQ-NOT-EOF TO TRUE.                                          
001640     PERFORM DR-110-READ-REQUEST THRU DR-110-EXIT.                        
001650 DR-100-EXIT.                                                             
001660     EXIT.                                                                
001670                                                                          
001680* READ-AHEAD LOOP PRIMITIVE - SHARED BY DR-100 (PRIMING READ) AND         
001690* DR-200 (EVERY SUBSEQUENT READ).  AT-END BRANCHES PAST THE COUNT         
001700* BUMP TO THE EOF SWITCH THE WAY THIS SHOP HAS ALWAYS CODED A             
001710* SEQUENTIAL READ LOOP - SEE PS-120-READ-NEXT-ALLOCATION IN               
001720* PROJSCHD FOR THE SAME SHAPE.                                            
001730 DR-110-READ-REQUEST.                                                     
001740     READ REQUEST-IN-FILE                                                 
001750         AT END                                                           
001760             GO TO DR-110-EOF                                             
001770     END-READ.                                                            
001780     ADD 1 TO DR-REQ-COUNT.                                               
001790     GO TO DR-110-EXIT.                                                   
001800 DR-110-EOF.                                                              
001810     SET DR-REQ-EOF TO TRUE.                                              
001820 DR-110-EXIT.                                                             
001830     EXIT.                                                                
001840                                                                          
001850* ONE PASS OF THE MAIN LOOP - DISPATCH THE LINE JUST READ, THEN           
001860* READ THE NEXT ONE.  THE UNTIL TEST LIVES ON DR-000'S PERFORM,           
001870* NOT HERE, SO THIS SECTION STAYS A PLAIN PERFORM-TWICE BODY.             
001880 DR-200-PROCESS-REQUESTS SECTION.                                         
001890 DR-200-PROCESS-REQUESTS-PARA.                                            
001900     PERFORM DR-210-DISPATCH-REQUEST THRU DR-210-EXIT.                    
001910     PERFORM DR-110-READ-REQUEST THRU DR-110-EXIT.                        
001920 DR-200-EXIT.                                                             
001930     EXIT.                                                                
001940                                                                          
001950* DR-ACTION-CODE (THE CLASS TEST IN SPECIAL-NAMES) CATCHES ANY            
001960* ACTION BYTE OUTSIDE R/D/U/S BEFORE THE EVALUATE EVEN RUNS, SO A         
001970* DAMAGED OR SHORT INPUT LINE IS REJECTED RATHER THAN MIS-                
001980* DISPATCHED.                                                             
001990 DR-210-DISPATCH-REQUEST.                                                 
002000     IF REQ-ACTION IS NOT DR-ACTION-CODE                                  
002010         PERFORM DR-260-REJECT-REQUEST THRU DR-260-EXIT                   
002020     ELSE                                                                 
002030         EVALUATE TRUE                                                    
002040             WHEN REQ-ACTION = 'R'                                        
002050                 PERFORM DR-220-DISPATCH-RESERVE THRU DR-220-EXIT         
002060             WHEN REQ-ACTION = 'D'                                        
002070                 PERFORM DR-230-DISPATCH-DELETE THRU DR-230-EXIT          
002080             WHEN REQ-ACTION = 'U'                                        
002090                 PERFORM DR-240-DISPATCH-UPDATE THRU DR-240-EXIT          
002100             WHEN REQ-ACTION = 'S'                                        
002110                 PERFORM DR-250-DISPATCH-LOOKUP THRU DR-250-EXIT          
002120         END-EVALUATE                                                     
002130     END-IF.                                                              
002140 DR-210-EXIT.                                                             
002150     EXIT.                                                                
002160                                                                          
002170* 'R' - RESERVE (RULES 3, 4, 6).  COPIES THE REQUEST FIELDS INTO          
002180* THE LINKAGE AREA, CALLS PROJSCHD, AND LOGS THE RESULT TO                
002190* RESPONSE-OUT REGARDLESS OF WHETHER THE CALL ALLOCATED, SUGGESTED        
002200* AN ALTERNATE, OR FAILED OUTRIGHT - DR-290 SORTS OUT WHICH.              
002210 DR-220-DISPATCH-RESERVE.                                                 
002220*    RECUR-EVERY-MINS = 0 MEANS A ONE-TIME BOOKING; ANY OTHER             
002230*    VALUE TELLS PROJSCHD TO TREAT THIS AS A RECURRING REQUEST            
002240*    BOUNDED BY RECUR-END-MINUTE - THE FIELDS ARE COPIED ACROSS           
002250*    UNCONDITIONALLY AND PROJSCHD ITSELF SORTS OUT WHICH CASE             
002260*    APPLIES.                                                             
002270     SET PL-FN-RESERVE TO TRUE.                                           
002280     MOVE REQ-START-MINUTE TO PL-REQ-START-MINUTE.                        
002290     MOVE REQ-DURATION-MINS TO PL-REQ-DURATION-MINS.                      
002300     MOVE REQ-RECUR-EVERY-MINS TO PL-REQ-RECUR-EVERY-MINS.                
002310     MOVE REQ-RECUR-END-MINUTE TO PL-REQ-RECUR-END-MINUTE.                
002320     MOVE REQ-TEAM-ID TO PL-REQ-TEAM-ID.                                  
002330     CALL 'PROJSCHD' USING PROJ-LINKAGE.                                  
002340*    COUNTED HERE UNCONDITIONALLY - DR-ALLOC-COUNT IS A COUNT OF          
002350*    RESERVE REQUESTS ATTEMPTED FOR THE OPERATOR LOG, NOT A COUNT         
002360*    OF SUCCESSFUL ALLOCATIONS; DR-290 BELOW IS WHAT DECIDES THE          
002370*    ACTUAL OUTCOME TEXT.                                                 
002380     ADD 1 TO DR-ALLOC-COUNT.                                             
002390     PERFORM DR-290-WRITE-RESPONSE THRU DR-290-EXIT.                      
002400 DR-220-EXIT.                                                             
002410     EXIT.                                                                
002420                                                                          
002430* 'D' - DELETE (BATCH FLOW).  ONLY THE ALLOCATION ID IS NEEDED -          
002440* PROJSCHD LOOKS UP EVERYTHING ELSE FROM THE PERSISTED RECORDS.           
002450 DR-230-DISPATCH-DELETE.                                                  
002460     SET PL-FN-DELETE TO TRUE.                                            
002470     MOVE REQ-ALLOCATION-ID TO PL-REQ-ALLOCATION-ID.                      
002480     CALL 'PROJSCHD' USING PROJ-LINKAGE.                                  
002490     ADD 1 TO DR-DELETE-COUNT.                                            
002500     PERFORM DR-290-WRITE-RESPONSE THRU DR-290-EXIT.                      
002510 DR-230-EXIT.                                                             
002520     EXIT.                                                                
002530                                                                          
002540* 'U' - UPDATE (RULE 9).  CARRIES BOTH THE ALLOCATION BEING               
002550* REPLACED AND THE NEW TIME/RECURRENCE/TEAM VALUES IN ONE CALL -          
002560* PROJSCHD HANDLES THE DELETE-THEN-REALLOCATE AND ROLLBACK ITSELF.        
002570 DR-240-DISPATCH-UPDATE.                                                  
002580     SET PL-FN-UPDATE TO TRUE.                                            
002590     MOVE REQ-ALLOCATION-ID TO PL-REQ-ALLOCATION-ID.                      
002600     MOVE REQ-START-MINUTE TO PL-REQ-START-MINUTE.                        
002610     MOVE REQ-DURATION-MINS TO PL-REQ-DURATION-MINS.                      
002620     MOVE REQ-RECUR-EVERY-MINS TO PL-REQ-RECUR-EVERY-MINS.                
002630     MOVE REQ-RECUR-END-MINUTE TO PL-REQ-RECUR-END-MINUTE.                
002640     MOVE REQ-TEAM-ID TO PL-REQ-TEAM-ID.                                  
002650     CALL 'PROJSCHD' USING PROJ-LINKAGE.                                  
002660     ADD 1 TO DR-UPDATE-COUNT.                                            
002670     PERFORM DR-290-WRITE-RESPONSE THRU DR-290-EXIT.                      
002680 DR-240-EXIT.                                                             
002690     EXIT.                                                                
002700                                                                          
002710* 'S' - SCHEDULE LOOKUP (RULE 10).  NOTE REQ-ALLOCATION-ID IS             
002720* REUSED TO CARRY THE PROJECTOR ID BEING QUERIED ON THIS ACTION           
002730* CODE ONLY - SEE THE CR-5180 ENTRY IN PROJREQI'S OWN CHANGE              
002740* HISTORY.  WRITES TO SCHEDULE-OUT INSTEAD OF RESPONSE-OUT.               
002750 DR-250-DISPATCH-LOOKUP.                                                  
002760     SET PL-FN-LOOKUP TO TRUE.                                            
002770     MOVE REQ-ALLOCATION-ID TO PL-REQ-PROJECTOR-ID.                       
002780     CALL 'PROJSCHD' USING PROJ-LINKAGE.                                  
002790     ADD 1 TO DR-LOOKUP-COUNT.                                            
002800     PERFORM DR-300-WRITE-SCHEDULE-OUT THRU DR-300-EXIT.                  
002810 DR-250-EXIT.                                                             
002820     EXIT.                                                                
002830                                                                          
002840* A LINE WHOSE ACTION BYTE IS NOT ONE OF R/D/U/S - COUNTED FOR THE        
002850* OPERATOR SUMMARY BUT OTHERWISE DROPPED; NO RESPONSE LINE IS             
002860* WRITTEN FOR A REJECT.  THE RAW-LINE REDEFINE LETS THE TRACE             
002870* DISPLAY SHOW THE WHOLE 40-BYTE INPUT LINE AS IT CAME IN, SINCE          
002880* THE PARSED FIELDS IN REQUEST-RECORD CANNOT BE TRUSTED ONCE THE          
002890* ACTION CODE ITSELF IS BAD.                                              
002900 DR-260-REJECT-REQUEST.                                                   
002910     ADD 1 TO DR-REJECT-COUNT.                                            
002920     IF DR-TRACE-ON                                                       
002930         DISPLAY 'PROJDRV REJECTED LINE ' DR-REQUEST-LINE-RAW             
002940     END-IF.                                                              
002950 DR-260-EXIT.                                                             
002960     EXIT.                                                                
002970                                                                          
002980*----------------------------------------------------------------*        
002990* RESPONSE-OUT - ONE LINE PER RESERVE/DELETE/UPDATE REQUEST.              
003000* RS-STATUS-TEXT CARRIES THE SAME OUTCOME WORDS PL-ST-xxxx NAMES          
003010* IN PROJLINK, SPELLED OUT FOR A HUMAN READING THE REPORT RATHER          
003020* THAN A PROGRAM TESTING AN 88-LEVEL.                                     
003030*----------------------------------------------------------------*        
003040 DR-290-WRITE-RESPONSE.                                                   
003050     MOVE REQ-ACTION TO RS-ACTION.                                        
003060     EVALUATE TRUE                                                        
003070*        ALLOCATED OR DELETED - THE JOINED SLOT PROJSCHD BUILT IN         
003080*        PS-370 IS ECHOED BACK VERBATIM, EVEN ON A DELETE, SO THE         
003090*        OPERATOR CAN SEE EXACTLY WHAT WAS REMOVED.                       
003100         WHEN PL-ST-ALLOCATED OR PL-ST-DELETED                            
003110             MOVE PL-AL-ID TO RS-ALLOCATION-ID                            
003120             MOVE PL-AL-PROJECTOR-ID TO RS-PROJECTOR-ID                   
003130             MOVE PL-TS-START-MINUTE TO RS-START-MINUTE                   
003140             MOVE PL-TS-DURATION-MINS TO RS-DURATION-MINS                 
003150             MOVE PL-AL-TEAM-ID TO RS-TEAM-ID                             
003160             IF PL-ST-ALLOCATED                                           
003170                 MOVE 'ALLOCATED' TO RS-STATUS-TEXT                       
003180             ELSE                                                         
003190                 MOVE 'DELETED' TO RS-STATUS-TEXT                         
003200             END-IF                                                       
003210*        SUGGESTED-ALTERNATE (RULE 6) - NOTHING WAS ACTUALLY              
003220*        RESERVED, SO THE IDS ARE -1 AND THE START MINUTE COMES           
003230*        FROM THE SUGGESTION SEARCH RATHER THAN THE ORIGINAL              
003240*        REQUEST.                                                         
003250         WHEN PL-ST-SUGGESTED                                             
003260             MOVE -1 TO RS-ALLOCATION-ID                                  
003270             MOVE -1 TO RS-PROJECTOR-ID                                   
003280             MOVE PL-SUGGESTED-MINUTE TO RS-START-MINUTE                  
003290             MOVE REQ-DURATION-MINS TO RS-DURATION-MINS                   
003300             MOVE REQ-TEAM-ID TO RS-TEAM-ID                               
003310             MOVE 'SUGGESTED-ALTERNATE' TO RS-STATUS-TEXT                 
003320*        EVERY OTHER OUTCOME IS A FAILURE OF ONE KIND OR ANOTHER -        
003330*        IDS AND TIMES ARE ALL ZEROED/-1 SINCE NOTHING WAS WRITTEN        
003340         WHEN OTHER                                                       
003350             MOVE -1 TO RS-ALLOCATION-ID                                  
003360             MOVE -1 TO RS-PROJECTOR-ID                                   
003370             MOVE 0 TO RS-START-MINUTE                                    
003380             MOVE 0 TO RS-DURATION-MINS                                   
003390             MOVE 0 TO RS-TEAM-ID                                         
003400             EVALUATE TRUE                                                
003410                 WHEN PL-ST-NOT-ALLOCATED                                 
003420                     MOVE 'NOT-ALLOCATED' TO RS-STATUS-TEXT               
003430                 WHEN PL-ST-NOT-FOUND                                     
003440                     MOVE 'NOT-FOUND' TO RS-STATUS-TEXT                   
003450                 WHEN PL-ST-UPDATE-FAILED                                 
003460                     MOVE 'UPDATE-FAILED' TO RS-STATUS-TEXT               
003470                 WHEN OTHER                                               
003480                     MOVE 'INVALID' TO RS-STATUS-TEXT                     
003490             END-EVALUATE                                                 
003500     END-EVALUATE.                                                        
003510     WRITE RESPONSE-LINE.                                                 
003520 DR-290-EXIT.                                                             
003530     EXIT.                                                                
003540                                                                          
003550*----------------------------------------------------------------*        
003560* SCHEDULE-OUT - ONE LINE PER BUSY INTERVAL FOR AN 'S' REQUEST.           
003570* PL-SCHED-COUNT AND THE PL-SCHED-START/DURATION ARRAYS WERE              
003580* FILLED IN BY PS-600 THRU PS-630 INSIDE PROJSCHD; THIS PARAGRAPH         
003590* JUST WALKS THEM AND WRITES ONE REPORT LINE PER ENTRY.                   
003600*----------------------------------------------------------------*        
003610 DR-300-WRITE-SCHEDULE-OUT SECTION.                                       
003620 DR-300-WRITE-SCHEDULE-OUT-PARA.                                          
003630     MOVE PL-REQ-PROJECTOR-ID TO SK-PROJECTOR-ID.                         
003640     IF PL-SCHED-COUNT > 0                                                
003650         PERFORM DR-310-WRITE-ONE-SCHED-LINE THRU DR-310-EXIT             
003660             VARYING PL-SCHED-IDX FROM 1 BY 1                             
003670             UNTIL PL-SCHED-IDX > PL-SCHED-COUNT                          
003680     END-IF.                                                              
003690*    A PROJECTOR WITH NO BUSY MINUTES AT ALL (PL-SCHED-COUNT = 0)         
003700*    PRODUCES NO SCHEDULE-OUT LINES - NOT EVEN A HEADER - SINCE           
003710*    AN EMPTY SCHEDULE IS NOT AN ERROR, JUST A QUIET ONE.                 
003720 DR-300-EXIT.                                                             
003730     EXIT.                                                                
003740                                                                          
003750* ONE BUSY RUN - PROJECTOR ID, START MINUTE, DURATION.                    
003760 DR-310-WRITE-ONE-SCHED-LINE.                                             
003770     MOVE PL-SCHED-START(PL-SCHED-IDX) TO SK-START-MINUTE.                
003780     MOVE PL-SCHED-DURATION(PL-SCHED-IDX) TO SK-DURATION-MINS.            
003790     WRITE SCHEDULE-LINE.                                                 
003800 DR-310-EXIT.                                                             
003810     EXIT.                                                                
003820                                                                          
003830* END-OF-RUN SUMMARY (AV-0160) - CLOSE ALL THREE FILES FIRST SO           
003840* THE COUNTS ARE DISPLAYED AFTER EVERYTHING IS SAFELY WRITTEN,            
003850* THEN BREAK THE TOTAL OUT BY REQUEST TYPE FOR THE OPERATOR LOG.          
003860* THE SUMMARY-BYTES TRACE LINE IS GATED BY UPSI-0 LIKE THE OTHER          
003870* TRACE DISPLAYS IN THIS SYSTEM AND IS NEVER ON IN NORMAL RUNS.           
003880 DR-900-TERMINATE.                                                        
003890     CLOSE REQUEST-IN-FILE RESPONSE-OUT-FILE SCHEDULE-OUT-FILE.           
003900     DISPLAY 'PROJDRV REQUESTS READ     ' DR-REQ-COUNT.                   
003910     DISPLAY 'PROJDRV RESERVATIONS MADE ' DR-ALLOC-COUNT.                 
003920     DISPLAY 'PROJDRV DELETES DONE      ' DR-DELETE-COUNT.                
003930     DISPLAY 'PROJDRV UPDATES DONE      ' DR-UPDATE-COUNT.                
003940     DISPLAY 'PROJDRV SCHEDULE LOOKUPS  ' DR-LOOKUP-COUNT.                
003950     DISPLAY 'PROJDRV LINES REJECTED    ' DR-REJECT-COUNT.                
003960     IF DR-TRACE-ON                                                       
003970         DISPLAY 'PROJDRV SUMMARY BYTES     ' DR-SUMMARY-BYTES            
003980     END-IF.                                                              
003990 DR-900-EXIT.                                                             
004000     EXIT.                                                                
004010                                                                          
004020 END PROGRAM PROJDRV.                                                     
