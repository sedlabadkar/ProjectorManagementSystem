000010******************************************************************        
000020* RECORD LAYOUT ... SCHEDULE-LINE                                *        
000030*        FILE      SCHEDULE-OUT                                 *         
000040*        ORG       LINE SEQUENTIAL, FIXED WIDTH                  *        
000050*        OWNER     AV SCHEDULING - PROJECTOR POOL                *        
000060* ... ONE LINE PER BUSY INTERVAL REPORTED FOR AN 'S' REQUEST     *        
000070******************************************************************        
000080* CHANGE HISTORY                                                          
000090*   2014-02-17  MTK  ORIGINAL LAYOUT, ADDED WITH THE 'S' ACTION   ORIGINAL
000100*                     CODE PER CR-5180 (PRINT THE BUSY SCHEDULE           
000110*                     FOR ONE PROJECTOR ON REQUEST)                       
000120******************************************************************        
000130 01  SCHEDULE-LINE.                                                       
000140     05  SK-PROJECTOR-ID          PIC 9(1).                               
000150     05  FILLER                   PIC X(01).                              
000160     05  SK-START-MINUTE          PIC 9(6).                               
000170     05  FILLER                   PIC X(01).                              
000180     05  SK-DURATION-MINS         PIC 9(5).                               
000190     05  FILLER                   PIC X(16).                              
000200******************************************************************        
000210* FIELD COUNT IN THIS LAYOUT IS 3, RECORD WIDTH IS 30 BYTES      *        
000220******************************************************************        
