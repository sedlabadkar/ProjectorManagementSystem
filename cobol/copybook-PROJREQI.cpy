000010******************************************************************        
000020* RECORD LAYOUT ... REQUEST-RECORD                               *        
000030*        FILE      REQUEST-IN                                   *         
000040*        ORG       LINE SEQUENTIAL, FIXED WIDTH                  *        
000050*        OWNER     AV SCHEDULING - PROJECTOR POOL                *        
000060* ... ONE ALLOCATION/DELETE/UPDATE/LOOKUP REQUEST PER INPUT LINE *        
000070******************************************************************        
000080* CHANGE HISTORY                                                          
000090*   1987-04-09  DRH  ORIGINAL LAYOUT, REPLACES THE OLD TSO        ORIGINAL
000100*                     TRANSACTION SCREEN FOR BATCH RE-RUNS                
000110*   1999-01-11  JAW  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT, Y2K     
000120*                     NO CHANGE REQUIRED, SIGNED OFF                      
000130*   2011-06-20  MTK  WIDENED REQ-RECUR-EVERY-MINS TO MATCH        WIDENED 
000140*                     TS-RECUR-EVERY-MINS PER CR-4471                     
000150*   2014-02-17  MTK  ADDED 'S' ACTION CODE FOR SCHEDULE LOOKUP,   ADDED   
000160*                     REQ-ALLOCATION-ID REUSED TO CARRY THE               
000170*                     PROJECTOR ID BEING QUERIED (SEE PS-600)             
000180******************************************************************        
000190 01  REQUEST-RECORD.                                                      
000200     05  REQ-START-MINUTE         PIC 9(6).                               
000210     05  REQ-DURATION-MINS        PIC 9(5).                               
000220     05  REQ-RECUR-EVERY-MINS     PIC 9(6).                               
000230     05  REQ-RECUR-END-MINUTE     PIC 9(6).                               
000240     05  REQ-TEAM-ID              PIC 9(5).                               
000250     05  REQ-ACTION               PIC X(1).                               
000260     05  REQ-ALLOCATION-ID        PIC 9(9).                               
000270     05  FILLER                   PIC X(02).                              
000280******************************************************************        
000290* FIELD COUNT IN THIS LAYOUT IS 7, RECORD WIDTH IS 40 BYTES      *        
000300******************************************************************        
