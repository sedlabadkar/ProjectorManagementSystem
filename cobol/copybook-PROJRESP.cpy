000010******************************************************************        
000020* RECORD LAYOUT ... RESPONSE-LINE                                *        
000030*        FILE      RESPONSE-OUT                                 *         
000040*        ORG       LINE SEQUENTIAL, FIXED WIDTH                  *        
000050*        OWNER     AV SCHEDULING - PROJECTOR POOL                *        
000060* ... ONE LINE PER RESERVE/DELETE/UPDATE REQUEST PROCESSED       *        
000070******************************************************************        
000080* CHANGE HISTORY                                                          
000090*   1987-04-09  DRH  ORIGINAL LAYOUT                              ORIGINAL
000100*   1999-01-11  JAW  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT, Y2K     
000110*                     NO CHANGE REQUIRED, SIGNED OFF                      
000120*   2014-02-17  MTK  ADDED RS-STATUS-TEXT SO OPERATORS DO NOT     ADDED   
000130*                     HAVE TO CROSS-REFERENCE A CODE TABLE                
000140******************************************************************        
000150 01  RESPONSE-LINE.                                                       
000160     05  RS-ACTION                PIC X(01).                              
000170     05  FILLER                   PIC X(01).                              
000180     05  RS-ALLOCATION-ID         PIC S9(9).                              
000190     05  FILLER                   PIC X(01).                              
000200     05  RS-PROJECTOR-ID          PIC S9(1).                              
000210     05  FILLER                   PIC X(01).                              
000220     05  RS-START-MINUTE          PIC 9(6).                               
000230     05  FILLER                   PIC X(01).                              
000240     05  RS-DURATION-MINS         PIC 9(5).                               
000250     05  FILLER                   PIC X(01).                              
000260     05  RS-TEAM-ID               PIC 9(5).                               
000270     05  FILLER                   PIC X(01).                              
000280     05  RS-STATUS-TEXT           PIC X(20).                              
000290     05  FILLER                   PIC X(07).                              
000300******************************************************************        
000310* FIELD COUNT IN THIS LAYOUT IS 7, RECORD WIDTH IS 60 BYTES      *        
000320******************************************************************        
